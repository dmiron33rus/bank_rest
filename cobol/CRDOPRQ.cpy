000100*****************************************************************
000200*    COPY        CRDOPRQ                                       *
000300*    UNIZARBANK - AREA DE SISTEMAS DE TARJETAS                 *
000400*                                                               *
000500*    LAYOUT DE LA PETICION DE OPERACION (FICHERO                *
000600*    PETICIONES.DAT) - UNA LINEA POR OPERACION SOLICITADA      *
000700*    SOBRE UNA TARJETA.  SUSTITUYE, EN EL PROCESO POR LOTES, A *
000800*    LAS LLAMADAS QUE ANTES SE HACIAN UNA A UNA DESDE EL        *
000900*    CAJERO/APLICACION WEB; SE PROCESAN EN EL ORDEN EN QUE     *
001000*    APARECEN EN EL FICHERO, SIN CLASIFICAR.                   *
001100*                                                               *
001200*    HISTORIAL DE CAMBIOS                                       *
001300*    ---------------------                                      *
001400*    FECHA      AUTOR  PETIC.   DESCRIPCION                     *
001500*    ---------  -----  -------  ------------------------------- *
001600*    2007-01-15 RVM    P-0714   CREACION INICIAL - CONVERSION   *
001700*                               DEL SERVICIO DE TARJETAS A UN   *
001800*                               PROCESO POR LOTES NOCTURNO.     *
001900*    2007-06-03 RVM    P-0729   SE AMPLIA OP-TYPE A 6 CARACT.   *
002000*                               PARA ADMITIR RBLOCK (BLOQUEO    *
002100*                               SOLICITADO POR EL PROPIO        *
002200*                               TITULAR).                       *
002300*****************************************************************
002400 01  CARD-OP-REQUEST-RECORD.
002500     05  OP-TYPE                     PIC X(06).
002600         88  OP-IS-ISSUE             VALUE "ISSUE ".
002700         88  OP-IS-BLOCK             VALUE "BLOCK ".
002800         88  OP-IS-ACTIVATE          VALUE "ACTVT ".
002900         88  OP-IS-DELETE            VALUE "DELETE".
003000         88  OP-IS-TRANSFER          VALUE "XFER  ".
003100         88  OP-IS-OWNER-BLOCK       VALUE "RBLOCK".
003200     05  OP-USER-ID                  PIC 9(09).
003300     05  OP-CARD-ID                  PIC 9(09).
003400     05  OP-TO-CARD-ID               PIC 9(09).
003500     05  OP-AMOUNT                   PIC S9(09)V99.
003600     05  OP-NEW-CARD-NUMBER          PIC X(19).
003700     05  OP-NEW-EXPIRY-DATE          PIC 9(08).
003800     05  OP-NEW-BALANCE              PIC S9(09)V99.
003900     05  FILLER                      PIC X(08).
