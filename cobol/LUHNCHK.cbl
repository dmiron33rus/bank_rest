000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*    PROGRAM-ID.   LUHNCHK                                      *
000400*    AUTHOR.       R. VILLANUEVA MOLINA                         *
000500*    INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS      *
000600*    DATE-WRITTEN. 1994-11-04                                   *
000700*    DATE-COMPILED.                                             *
000800*    SECURITY.     CONFIDENCIAL - USO INTERNO UNIZARBANK        *
000900*                                                               *
001000*    ESTE PROGRAMA SE INVOCA MEDIANTE CALL DESDE EL PROCESO     *
001100*    POR LOTES DE TARJETAS (TARJBAT) PARA VALIDAR EL DIGITO DE  *
001200*    CONTROL DE UN NUMERO DE TARJETA POR EL ALGORITMO DE LUHN,  *
001300*    ANTES DE DAR DE ALTA UNA TARJETA NUEVA.  NO ACCEDE A       *
001400*    NINGUN FICHERO - ES UN MODULO DE CALCULO PURO, IGUAL QUE   *
001500*    EL ANTIGUO ESCRIBI SERVIA COMO MODULO DE ESCRITURA PURO.   *
001600*                                                               *
001700*    ALGORITMO (SUMA DE DIGITOS DE DERECHA A IZQUIERDA,         *
001800*    DUPLICANDO UNO DE CADA DOS Y RESTANDO 9 SI EL DUPLICADO    *
001900*    SUPERA 9; VALIDO SI LA SUMA TOTAL ES MULTIPLO DE 10):      *
002000*                                                               *
002100*    HISTORIAL DE CAMBIOS                                       *
002200*    ---------------------                                      *
002300*    FECHA      AUTOR  PETIC.   DESCRIPCION                     *
002400*    ---------  -----  -------  ------------------------------- *
002500*    1994-11-04 MTS    P-0233   CREACION INICIAL PARA EL ALTA   *
002600*                               DE TARJETAS DESDE VENTANILLA.   *
002700*    1999-01-11 JLG    P-0431   REVISION Y2K - SIN CAMBIOS EN   *
002800*                               ESTE MODULO (NO MANEJA FECHAS), *
002900*                               SE DEJA CONSTANCIA EN EL LOG DE *
003000*                               REVISION GENERAL DEL AREA.      *
003100*    2007-01-15 RVM    P-0714   REUTILIZADO SIN CAMBIOS POR EL  *
003200*                               NUEVO PROCESO POR LOTES         *
003300*                               NOCTURNO TARJBAT - EL ALTA DE   *
003400*                               TARJETA YA NO SE TECLEA EN      *
003500*                               VENTANILLA, LLEGA POR PETICION. *
003550*    2012-02-14 JLG    P-0856   0100-EXIT CAIA POR CONTINUACION *
003560*                               FISICA EN 0110-SUMAR-UN-DIGITO, *
003570*                               RELEYENDO W1-DIGITO FUERA DE    *
003580*                               RANGO (OCCURS 19).  SE ANADE UN *
003590*                               GO TO 0200-FIN-LUHNCHK PARA QUE *
003595*                               EL PARRAFO DE ENTRADA REGRESE   *
003596*                               DE VERDAD AL FINALIZAR.         *
003600*****************************************************************
003700 PROGRAM-ID.    LUHNCHK.
003800 AUTHOR.        R. VILLANUEVA MOLINA.
003900 INSTALLATION.  UNIZARBANK - CPD ZARAGOZA.
004000 DATE-WRITTEN.  1994-11-04.
004100 DATE-COMPILED.
004200 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS DIGITO-VALIDO IS "0123456789".
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200*    AREA DE TRABAJO PARA EL RECORRIDO DIGITO A DIGITO DEL
005300*    NUMERO DE TARJETA.  SE TRABAJA SOBRE UNA COPIA DEL NUMERO
005400*    JUSTIFICADA A LA DERECHA EN UN CAMPO DE 19 DIGITOS PARA
005500*    PODER INDEXAR POSICION A POSICION CON W1-IND.
005600 01  W1-AREA-CALCULO.
005700     05  W1-NUMERO-DIG               PIC 9(19).
005800     05  W1-NUMERO-DIG-R REDEFINES W1-NUMERO-DIG.
005900         10  W1-DIGITO OCCURS 19 TIMES
006000                       INDEXED BY W1-IND    PIC 9(01).
006100     05  W1-LONGITUD                 PIC S9(04) COMP.
006200     05  W1-POSICION-DER             PIC S9(04) COMP.
006300     05  W1-DIGITO-ACTUAL            PIC S9(04) COMP.
006400     05  W1-DIGITO-DUPLICADO         PIC S9(04) COMP.
006500     05  W1-SUMA-TOTAL               PIC S9(09) COMP.
006600     05  W1-ES-PAR                   PIC S9(04) COMP.
006700*
006800 LINKAGE SECTION.
006900 77  NUM-TARJETA-E                   PIC X(19).
007000 77  LUHN-RESULTADO                  PIC X(01).
007100     88  LUHN-VALIDO                 VALUE "S".
007200     88  LUHN-INVALIDO               VALUE "N".
007300*
007400 PROCEDURE DIVISION USING NUM-TARJETA-E LUHN-RESULTADO.
007500 0100-VALIDAR-LUHN.
007600*    SE ACEPTAN NUMEROS DE TARJETA DE 16 A 19 DIGITOS, TAL
007700*    COMO INDICA EL LAYOUT CARD-NUMBER DE CARDMAST.  EL RESTO
007800*    DEL CAMPO, SI LO HAY, VIENE EN BLANCO O CON CEROS A LA
007900*    IZQUIERDA Y SE IGNORA.
008000     INITIALIZE W1-AREA-CALCULO.
008100     MOVE 0 TO W1-SUMA-TOTAL.
008200     SET LUHN-INVALIDO TO TRUE.
008300*
008400     IF NUM-TARJETA-E IS NOT DIGITO-VALIDO
008500         GO TO 0100-EXIT
008600     END-IF.
008700*
008800     MOVE NUM-TARJETA-E TO W1-NUMERO-DIG.
008900*
009000*    RECORREMOS LOS 19 DIGITOS DE DERECHA A IZQUIERDA, EN LA
009100*    PARRAFO 0110, DE UNO EN UNO POR PERFORM ... THRU ... VARYING.
009200*    W1-POSICION-DER = 1 ES EL DIGITO MENOS SIGNIFICATIVO.
009300     PERFORM 0110-SUMAR-UN-DIGITO THRU 0110-EXIT
009400         VARYING W1-POSICION-DER FROM 1 BY 1
009500             UNTIL W1-POSICION-DER > 19.
009600*
009700     DIVIDE W1-SUMA-TOTAL BY 10 GIVING W1-DIGITO-ACTUAL
009800         REMAINDER W1-DIGITO-DUPLICADO.
009900     IF W1-DIGITO-DUPLICADO = 0 AND W1-SUMA-TOTAL > 0
010000         SET LUHN-VALIDO TO TRUE
010100     END-IF.
010200 0100-EXIT.
010300     EXIT.
010350     GO TO 0200-FIN-LUHNCHK.
010400*
010500*    SUMA EL DIGITO DE LA POSICION W1-POSICION-DER (CONTANDO
010600*    DESDE LA DERECHA), DUPLICANDOLO SI LE TOCA POR SER PAR.
010700 0110-SUMAR-UN-DIGITO.
010800     SET W1-IND TO 20.
010900     SUBTRACT W1-POSICION-DER FROM W1-IND.
011000     MOVE W1-DIGITO (W1-IND) TO W1-DIGITO-ACTUAL.
011100*
011200     DIVIDE W1-POSICION-DER BY 2 GIVING W1-ES-PAR
011300         REMAINDER W1-ES-PAR.
011400     IF W1-ES-PAR NOT = 0
011500         ADD W1-DIGITO-ACTUAL TO W1-SUMA-TOTAL
011600         GO TO 0110-EXIT
011700     END-IF.
011800*
011900     COMPUTE W1-DIGITO-DUPLICADO = W1-DIGITO-ACTUAL * 2.
012000     IF W1-DIGITO-DUPLICADO > 9
012100         SUBTRACT 9 FROM W1-DIGITO-DUPLICADO
012200     END-IF.
012300     ADD W1-DIGITO-DUPLICADO TO W1-SUMA-TOTAL.
012400 0110-EXIT.
012500     EXIT.
012600*
012700 0200-FIN-LUHNCHK.
012800     GOBACK.
