000100*****************************************************************
000200*    COPY        USRMAST                                       *
000300*    UNIZARBANK - AREA DE SISTEMAS DE TARJETAS                 *
000400*                                                               *
000500*    LAYOUT DEL MAESTRO DE USUARIOS (FICHERO USUARIOS.DAT).    *
000600*    UN REGISTRO POR TITULAR DADO DE ALTA EN LA APLICACION DE  *
000700*    BANCA ONLINE.  EL PROCESO POR LOTES SOLO LEE ESTE MAESTRO *
000800*    (NUNCA LO REGRABA) PARA RESOLVER EL PROPIETARIO DE CADA   *
000900*    TARJETA Y COMPROBAR QUE EL OP-USER-ID DE UNA PETICION      *
001000*    EXISTE.                                                    *
001100*                                                               *
001200*    HISTORIAL DE CAMBIOS                                       *
001300*    ---------------------                                      *
001400*    FECHA      AUTOR  PETIC.   DESCRIPCION                     *
001500*    ---------  -----  -------  ------------------------------- *
001600*    1994-11-04 MTS    P-0233   CREACION INICIAL PARA EL         *
001700*                               PROYECTO DE TRANSFERENCIAS -    *
001800*                               ANTES EL PIN VIVIA SOLO EN LA   *
001900*                               TARJETA, SIN TITULAR SEPARADO.  *
002000*    1999-02-08 JLG    P-0431   AMPLIACION Y2K + CAMPO DE HASH  *
002100*                               DE CLAVE (SE DEJA DE GUARDAR EL *
002200*                               PIN EN CLARO EN EL MAESTRO).    *
002300*    2004-07-22 RVM    P-0602   NUEVO USER-ROLE PARA DISTINGUIR *
002400*                               OPERADOR DE VENTANILLA (ADMIN)  *
002500*                               DE TITULAR NORMAL (USER).       *
002600*****************************************************************
002700 01  USER-MASTER-RECORD.
002800     05  USER-ID                     PIC 9(09).
002900     05  USER-NAME                   PIC X(30).
003000     05  USER-PASSWORD-HASH          PIC X(60).
003100     05  USER-ROLE                   PIC X(05).
003200         88  USER-ROLE-ADMIN         VALUE "ADMIN".
003300         88  USER-ROLE-TITULAR       VALUE "USER ".
003400     05  FILLER                      PIC X(06).
