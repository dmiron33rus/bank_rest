000100*****************************************************************
000200*    COPY        CRDOPRS                                       *
000300*    UNIZARBANK - AREA DE SISTEMAS DE TARJETAS                 *
000400*                                                               *
000500*    LAYOUT DEL RESULTADO DE OPERACION (FICHERO                *
000600*    RESULTADOS.DAT) - DIARIO DE OPERACIONES DEL PROCESO.       *
000700*    UNA LINEA DE SALIDA POR CADA LINEA DE ENTRADA DE          *
000800*    PETICIONES.DAT, ACEPTADA O RECHAZADA.  RES-MESSAGE SE     *
001000*    MANTIENE EN RUSO PORQUE ASI VIENE FIJADO EN EL SISTEMA    *
001100*    ORIGEN (VER EL DOCUMENTO DE ANALISIS P-0714) - NO SE      *
001200*    TRADUCE.                                                   *
001300*                                                               *
001400*    HISTORIAL DE CAMBIOS                                       *
001500*    ---------------------                                      *
001600*    FECHA      AUTOR  PETIC.   DESCRIPCION                     *
001700*    ---------  -----  -------  ------------------------------- *
001800*    2007-01-15 RVM    P-0714   CREACION INICIAL.                *
001900*    2007-06-03 RVM    P-0729   SE AMPLIA RES-STATUS-CODE A 2   *
002000*                               CARACTERES PARA LOS NUEVOS      *
002100*                               CODIGOS DE RECHAZO (FO, SC,     *
002200*                               ZA, NA).                        *
002300*****************************************************************
002400 01  CARD-OP-RESULT-RECORD.
002500     05  RES-OP-TYPE                 PIC X(06).
002600     05  RES-CARD-ID                 PIC 9(09).
002700     05  RES-STATUS-CODE             PIC X(02).
002800         88  RES-STATUS-ACEPTADA     VALUE "OK".
002900     05  RES-MESSAGE                 PIC X(40).
003000     05  RES-BALANCE-AFTER           PIC S9(09)V99.
003100     05  FILLER                      PIC X(10).
