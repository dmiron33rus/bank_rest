000100*****************************************************************
000200*    COPY        CARDMAST                                      *
000300*    UNIZARBANK - AREA DE SISTEMAS DE TARJETAS                 *
000400*                                                               *
000500*    LAYOUT DEL MAESTRO DE TARJETAS (FICHERO TARJETAS.DAT).    *
000600*    UN REGISTRO POR TARJETA EMITIDA A UN TITULAR.  EL MAESTRO *
000700*    SE LEE COMPLETO EN TABLA (TABLA-TARJETAS, EN TARJBAT) AL  *
000800*    ARRANQUE DEL PROCESO POR LOTES Y SE REGRABA COMPLETO AL   *
000900*    FINAL, EN ORDEN ASCENDENTE DE CARD-ID.                    *
001000*                                                               *
001100*    HISTORIAL DE CAMBIOS                                       *
001200*    ---------------------                                      *
001300*    FECHA      AUTOR  PETIC.   DESCRIPCION                     *
001400*    ---------  -----  -------  ------------------------------- *
001500*    1991-03-12 JLG    P-0091   CREACION INICIAL - MAESTRO      *
001600*                               TARJETA/PIN DE CAJERO.          *
001700*    1994-11-04 MTS    P-0233   SE AMPLIA TAJETAREG CON DATOS   *
001800*                               DE TITULAR Y SALDO PARA EL      *
001900*                               PROYECTO DE TRANSFERENCIAS.     *
002000*    1998-09-01 JLG    P-0410   REVISION MILENIO - SE AMPLIAN   *
002100*                               LOS CAMPOS DE FECHA A 4 DIGITOS *
002200*                               DE ANO (CARD-EXPIRY-DATE).      *
002300*    2003-05-19 RVM    P-0587   NUEVO CARD-STATUS DE 1 POSICION *
002400*                               SUSTITUYE AL INDICADOR ANTIGUO  *
002500*                               DE BAJA/ALTA DE TARJETA.        *
002600*****************************************************************
002700 01  CARD-MASTER-RECORD.
002800     05  CARD-ID                     PIC 9(09).
002900     05  CARD-OWNER-ID               PIC 9(09).
003000     05  CARD-NUMBER                 PIC X(19).
003100     05  CARD-EXPIRY-DATE.
003200         10  CARD-EXPIRY-CCYY        PIC 9(04).
003300         10  CARD-EXPIRY-MM          PIC 9(02).
003400         10  CARD-EXPIRY-DD          PIC 9(02).
003500     05  CARD-EXPIRY-DATE-R REDEFINES CARD-EXPIRY-DATE
003600                                     PIC 9(08).
003700     05  CARD-STATUS                 PIC X(01).
003800         88  CARD-STATUS-ACTIVA      VALUE "A".
003900         88  CARD-STATUS-BLOQUEADA   VALUE "B".
004000     05  CARD-BALANCE                PIC S9(09)V99.
004100     05  FILLER                      PIC X(10).
