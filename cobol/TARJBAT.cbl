000100 IDENTIFICATION DIVISION.
000200 *****************************************************************
000300 *    PROGRAM-ID.   TARJBAT                                      *
000400 *    AUTHOR.       J.L. GONZALEZ                                *
000500 *    INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS      *
000600 *    DATE-WRITTEN. 1991-03-12                                   *
000700 *    DATE-COMPILED.                                             *
000800 *    SECURITY.     CONFIDENCIAL - USO INTERNO UNIZARBANK        *
000900 *                                                               *
001000 *    PROCESO POR LOTES NOCTURNO DEL AREA DE TARJETAS.  LEE EL   *
001100 *    FICHERO DE PETICIONES (ALTA, BLOQUEO Y DESBLOQUEO DE       *
001200 *    TARJETAS, BAJA, BLOQUEO POR EL PROPIO TITULAR Y            *
001300 *    TRANSFERENCIA ENTRE TARJETAS DEL MISMO TITULAR),           *
001400 *    ACTUALIZA EL MAESTRO DE TARJETAS EN MEMORIA, REGRABA EL    *
001500 *    MAESTRO COMPLETO Y EMITE UN DIARIO DE RESULTADOS MAS UN    *
001600 *    INFORME DE TOTALES DE CONTROL Y LISTADO FINAL DE TARJETAS. *
001700 *                                                               *
001800 *    SE LANZA UNA VEZ POR NOCHE DESDE LA JCL/SCRIPT DE LOTES;   *
001900 *    NO ATIENDE PETICIONES EN LINEA - ESO LO HACEN LOS          *
002000 *    PROGRAMAS DE VENTANILLA, QUE SOLO ESCRIBEN LA PETICION EN  *
002100 *    EL FICHERO DE ENTRADA DE ESTE LOTE, SIN TOCAR EL MAESTRO   *
002200 *    DIRECTAMENTE.  TODA LA LOGICA DE NEGOCIO DE TARJETAS VIVE  *
002300 *    AQUI, NO EN VENTANILLA.                                    *
002400 *                                                               *
002500 *    HISTORIAL DE CAMBIOS                                       *
002600 *    ---------------------                                      *
002700 *    FECHA      AUTOR  PETIC.   DESCRIPCION                     *
002800 *    ---------  -----  -------  ------------------------------- *
002900 *    1991-03-12 JLG    P-0091   CREACION INICIAL - DISPENSADOR   *
003000 *                               DE OPERACIONES DE CAJERO         *
003100 *                               (LECTURA DE TARJETA/PIN POR      *
003200 *                               TECLADO, MENU DE OPCIONES).      *
003300 *    1994-11-04 MTS    P-0233   SE ANADE LA OPCION DE ORDENAR    *
003400 *                               TRANSFERENCIAS ENTRE TARJETAS.   *
003500 *    1998-09-01 JLG    P-0410   REVISION MILENIO - FECHAS A 4    *
003600 *                               DIGITOS DE ANO EN TODO EL AREA.  *
003700 *    2003-05-19 RVM    P-0587   CARD-STATUS DE 1 POSICION EN     *
003800 *                               LUGAR DEL INDICADOR ANTIGUO.     *
003900 *    2005-02-08 JLG    P-0648   SE AMPLIA LA VALIDACION DEL      *
004000 *                               NUMERO DE TARJETA A 16-19         *
004100 *                               DIGITOS PARA ADMITIR LAS NUEVAS  *
004200 *                               TARJETAS DE 19 DIGITOS QUE        *
004300 *                               EMPIEZA A ENVIAR EL EMISOR.       *
004400 *    2007-01-15 RVM    P-0714   REESCRITURA COMPLETA - SE        *
004500 *                               RETIRA EL FRENTE DE CAJERO/CRT   *
004600 *                               Y SE CONVIERTE EL PROCESO EN UN  *
004700 *                               LOTE NOCTURNO DESATENDIDO         *
004800 *                               (TARJBAT) QUE LEE PETICIONES.DAT *
004900 *                               EN LUGAR DE ATENDER AL TECLADO.  *
005000 *                               SE INCORPORAN LAS REGLAS DE ALTA,*
005100 *                               BLOQUEO/DESBLOQUEO POR VENTANILLA*
005200 *                               Y BAJA DE LA NUEVA BANCA ONLINE. *
005300 *    2007-06-03 RVM    P-0729   SE ANADE LA OPERACION RBLOCK     *
005400 *                               (BLOQUEO SOLICITADO POR EL       *
005500 *                               PROPIO TITULAR) Y LOS NUEVOS      *
005600 *                               CODIGOS DE RECHAZO FO/SC/ZA/NA.  *
005700 *    2011-08-30 MTS    P-0802   SE ANADE EL INFORME DE TOTALES   *
005800 *                               DE CONTROL Y EL LISTADO FINAL    *
005900 *                               DE TARJETAS AL FICHERO INFORME,  *
006000 *                               Y EL SWITCH UPSI-0 DE TRAZA PARA *
006100 *                               DEPURACION SIN RECOMPILAR.       *
006200 *    2012-02-14 JLG    P-0855   LOS TEXTOS DE RES-MESSAGE SE     *
006300 *                               DEJABAN EN INGLES POR ERROR DE   *
006400 *                               TRANSCRIPCION; SE CORRIGEN AL    *
006500 *                               RUSO LITERAL DEL DOCUMENTO DE    *
006600 *                               ANALISIS (COMO YA INDICABA EL    *
006700 *                               COMENTARIO DE CRDOPRS).  DE PASO *
006800 *                               SE VUELVE A LA NORMA DEL AREA DE *
006900 *                               DECLARAR CONTADORES/INDICADORES  *
007000 *                               ESCALARES COMO 77 INDEPENDIENTES *
007100 *                               EN VEZ DE AGRUPARLOS EN 01.      *
007200 *    2012-03-02 JLG    P-0861   EL FUENTE SE GRABA EN CODIGO DE  *
007300 *                               PAGINA CIRILICO DE 1 BYTE (WIN- *
007400 *                               1251) EN LUGAR DE UTF-8; ALGUNOS*
007500 *                               TEXTOS RUSOS DE P-0855 NO CABIAN*
007600 *                               EN LOS 40 BYTES DE RES-MESSAGE  *
007700 *                               CODIFICADOS A 2-3 BYTES/CARACTER*
007800 *                               EN UTF-8.  EN CIRILICO DE 1 BYTE*
007900 *                               LA CADENA MAS LARGA OCUPA 34.   *
008000 *    2012-03-20 MTS    P-0867   "Unknown operation type" Y      *
008100 *                               "Unknown reject reason" ERAN LOS*
008200 *                               UNICOS TEXTOS INGLESES QUE       *
008300 *                               QUEDABAN EN RES-MESSAGE, DESDE   *
008400 *                               1100-EVALUAR-OPERACION (WHEN     *
008500 *                               OTHER) Y 1900-RECHAZO-COMUN      *
008600 *                               (VALOR POR DEFECTO ANTES DE      *
008700 *                               BUSCAR EN TABLA-RECHAZOS).  SE   *
008800 *                               PASAN A RUSO PARA QUE EL DIARIO  *
008900 *                               QUEDE COHERENTE EN UN SOLO       *
009000 *                               IDIOMA, IGUAL QUE EL RESTO DE    *
009100 *                               TEXTOS DESDE P-0855.  DE PASO SE *
009200 *                               AMPLIA EL COMENTARIO DE CADA      *
009300 *                               PARRAFO DE LA PROCEDURE DIVISION *
009400 *                               PARA QUE QUIEN TOQUE ESTO EN EL  *
009500 *                               FUTURO NO TENGA QUE RELEER TODO  *
009600 *                               EL PROGRAMA DE CABO A RABO.      *
009700 *****************************************************************
009800 PROGRAM-ID.    TARJBAT.
009900 AUTHOR.        J.L. GONZALEZ.
010000 INSTALLATION.  UNIZARBANK - CPD ZARAGOZA.
010100 DATE-WRITTEN.  1991-03-12.
010200 DATE-COMPILED.
010300 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
010400 *****************************************************************
010500 *    RESUMEN DE REGLAS DE NEGOCIO DEL LOTE, PARA CONSULTA        *
010600 *    RAPIDA SIN TENER QUE BUSCAR EN LA PROCEDURE DIVISION.  EL   *
010700 *    DETALLE Y LOS CODIGOS DE RECHAZO EXACTOS ESTAN EN CADA      *
010800 *    PARRAFO 2NNN Y EN TABLA-RECHAZOS:                           *
010900 *                                                                 *
011000 *    ISSUE  - ALTA DE TARJETA.  VALIDA QUE EL TITULAR EXISTA,    *
011100 *             QUE EL NUMERO DE TARJETA PASE EL DIGITO DE         *
011200 *             CONTROL DE LUHN (CALL "LUHNCHK") Y QUE HAYA SITIO  *
011300 *             EN LA TABLA.  LA TARJETA NACE ACTIVA.              *
011400 *    BLOCK  - BLOQUEO ADMINISTRATIVO DE UNA TARJETA EXISTENTE.   *
011500 *    ACTVT  - REACTIVACION ADMINISTRATIVA DE UNA TARJETA         *
011600 *             BLOQUEADA.                                         *
011700 *    DELETE - BAJA DEFINITIVA; LA FILA SE SACA DE LA TABLA Y NO  *
011800 *             VUELVE A ESCRIBIRSE EN EL MAESTRO NUEVO.           *
011900 *    RBLOCK - BLOQUEO SOLICITADO POR EL PROPIO TITULAR, NO POR   *
012000 *             ADMINISTRACION; SE COMPRUEBA LA PROPIEDAD.         *
012100 *    XFER   - TRASPASO DE SALDO ENTRE DOS TARJETAS DEL MISMO     *
012200 *             TITULAR, EN SEIS COMPROBACIONES SUCESIVAS (VER     *
012300 *             2600-TRANSFERIR).                                  *
012400 *                                                                 *
012500 *    TODA PETICION RECHAZADA LLEVA UN CODIGO DE DOS LETRAS       *
012600 *    (UN, CN, CF, FO, SC, ZA, NA, IF) Y UN MENSAJE EN RUSO       *
012700 *    TOMADO DE TABLA-RECHAZOS; LAS ACEPTADAS LLEVAN "OK" Y SU     *
012800 *    PROPIO MENSAJE DE CONFIRMACION.                             *
012900 *****************************************************************
013000 *
013100 ENVIRONMENT DIVISION.
013200 CONFIGURATION SECTION.
013300 *    C01 CONTROLA EL SALTO DE PAGINA DE LOS DOS INFORMES
013400 *    (WRITE ... AFTER ADVANCING TOP-OF-FORM EN 8000 Y 8100).
013500 *    UPSI-0 ES EL SWITCH DE ARRANQUE DEL LOTE QUE ACTIVA LA
013600 *    TRAZA DE PETICIONES (VER 1050-ESCRIBIR-TRAZA) SIN NECESIDAD
013700 *    DE RECOMPILAR, TAL COMO SE INCORPORO EN P-0802.
013800 SPECIAL-NAMES.
013900     C01 IS TOP-OF-FORM
014000     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVADA
014100             OFF STATUS IS SW-TRAZA-DESACTIVADA.
014200 *
014300 INPUT-OUTPUT SECTION.
014400 *    LOS SEIS FICHEROS DEL LOTE, TODOS SECUENCIALES.  LOS
014500 *    NOMBRES LOGICOS (TARJETAS-ENT, USUARIOS, ETC.) LOS ASIGNA
014600 *    LA JCL/SCRIPT DE ARRANQUE A LOS FICHEROS FISICOS DEL DIA.
014700 FILE-CONTROL.
014800 *    MAESTRO DE TARJETAS DE ENTRADA - SE CARGA COMPLETO EN
014900 *    TABLA-TARJETAS DESDE 0200-CARGAR-TARJETAS.
015000     SELECT F-TARJETAS-ENT ASSIGN TO TARJETAS-ENT
015100     ORGANIZATION IS LINE SEQUENTIAL
015200     FILE STATUS IS FSTE.
015300 *
015400 *    MAESTRO DE USUARIOS DE ENTRADA - SE CARGA COMPLETO EN
015500 *    TABLA-USUARIOS DESDE 0300-CARGAR-USUARIOS.
015600     SELECT F-USUARIOS ASSIGN TO USUARIOS
015700     ORGANIZATION IS LINE SEQUENTIAL
015800     FILE STATUS IS FSUS.
015900 *
016000 *    FICHERO DE PETICIONES DEL DIA, DE ENTRADA - EL QUE RECORRE
016100 *    1000-PROCESAR-PETICIONES LINEA A LINEA.
016200     SELECT F-PETICIONES ASSIGN TO PETICIONES
016300     ORGANIZATION IS LINE SEQUENTIAL
016400     FILE STATUS IS FSPE.
016500 *
016600 *    DIARIO DE RESULTADOS, DE SALIDA - UNA LINEA POR PETICION
016700 *    PROCESADA, ACEPTADA O RECHAZADA (VER 1200-ESCRIBIR-RESULTADO).
016800     SELECT F-RESULTADOS ASSIGN TO RESULTADOS
016900     ORGANIZATION IS LINE SEQUENTIAL
017000     FILE STATUS IS FSRE.
017100 *
017200 *    MAESTRO DE TARJETAS DE SALIDA, DE IGUAL LAYOUT QUE EL DE
017300 *    ENTRADA - LO REGRABA COMPLETO 7000-REGRABAR-TARJETAS.
017400     SELECT F-TARJETAS-SAL ASSIGN TO TARJETAS-SAL
017500     ORGANIZATION IS LINE SEQUENTIAL
017600     FILE STATUS IS FSTS.
017700 *
017800 *    INFORME DE SALIDA - LLEVA LA TRAZA OPCIONAL, EL INFORME DE
017900 *    TOTALES DE CONTROL Y EL LISTADO FINAL DE TARJETAS.
018000     SELECT F-INFORME ASSIGN TO INFORME
018100     ORGANIZATION IS LINE SEQUENTIAL
018200     FILE STATUS IS FSIN.
018300 *
018400 DATA DIVISION.
018500 FILE SECTION.
018600 *
018700 *    LOS CUATRO FD DE ESTE PROGRAMA (TARJETAS DE ENTRADA,
018800 *    USUARIOS, PETICIONES Y RESULTADOS) TOMAN SU LAYOUT DE LOS
018900 *    COPYBOOKS COMUNES DEL AREA DE TARJETAS - EL DE TARJETAS DE
019000 *    SALIDA Y EL DE INFORME SE DESCRIBEN APARTE MAS ABAJO.
019100 *    LOS CUATRO COPYBOOKS (CARDMAST, USRMAST, CRDOPRQ, CRDOPRS)
019200 *    SON COMUNES A TODOS LOS PROGRAMAS DEL AREA DE TARJETAS, NO
019300 *    SOLO A ESTE LOTE, PARA QUE UN CAMBIO DE LAYOUT NO OBLIGUE A
019400 *    TOCAR CADA PROGRAMA POR SEPARADO - LA MISMA DISCIPLINA QUE
019500 *    YA SE SEGUIA CON LOS COPYBOOKS DE CUENTA EN LOS PROGRAMAS
019600 *    DE VENTANILLA ANTERIORES A ESTE LOTE.
019700 FD  F-TARJETAS-ENT
019800     LABEL RECORD STANDARD.
019900     COPY CARDMAST.
020000 *
020100 FD  F-USUARIOS
020200     LABEL RECORD STANDARD.
020300     COPY USRMAST.
020400 *
020500 FD  F-PETICIONES
020600     LABEL RECORD STANDARD.
020700     COPY CRDOPRQ.
020800 *
020900 FD  F-RESULTADOS
021000     LABEL RECORD STANDARD.
021100     COPY CRDOPRS.
021200 *
021300 *    EL MAESTRO DE SALIDA SE DESCRIBE APARTE (Y NO CON COPY
021400 *    CARDMAST) PORQUE COEXISTE EN EL MISMO PROGRAMA CON EL
021500 *    MAESTRO DE ENTRADA, DE IGUAL LAYOUT PERO DISTINTO FICHERO.
021600 FD  F-TARJETAS-SAL
021700     LABEL RECORD STANDARD.
021800 01  SAL-TARJETA-REG.
021900     05  SAL-CARD-ID                 PIC 9(09).
022000     05  SAL-CARD-OWNER-ID           PIC 9(09).
022100     05  SAL-CARD-NUMBER             PIC X(19).
022200     05  SAL-CARD-EXPIRY-DATE        PIC 9(08).
022300     05  SAL-CARD-STATUS             PIC X(01).
022400     05  SAL-CARD-BALANCE            PIC S9(09)V99.
022500     05  FILLER                      PIC X(10).
022600 *
022700 FD  F-INFORME
022800     LABEL RECORD STANDARD.
022900 01  LINEA-INFORME                   PIC X(80).
023000 *
023100 WORKING-STORAGE SECTION.
023200 *****************************************************************
023300 *    NOTA DE MANTENIMIENTO (JLG, P-0714) - DISTRIBUCION DE ESTA  *
023400 *    WORKING-STORAGE, PARA QUIEN VENGA DESPUES:                 *
023500 *                                                                 *
023600 *    - FSxx ............. UN FILE STATUS DE 2 POSICIONES POR     *
023700 *                          CADA UNO DE LOS SEIS FICHEROS.        *
023800 *    - TABLA-TARJETAS ... COPIA EN MEMORIA DEL MAESTRO DE        *
023900 *                          TARJETAS, ORDENADA POR CARD-ID, PARA  *
024000 *                          PODER HACER SEARCH ALL Y MODIFICAR    *
024100 *                          FILAS SIN RELEER NI REESCRIBIR CADA   *
024200 *                          VEZ EL FICHERO FISICO.                *
024300 *    - TABLA-USUARIOS ... COPIA EN MEMORIA DEL MAESTRO DE        *
024400 *                          USUARIOS, SOLO CONSULTA.              *
024500 *    - TABLA-RECHAZOS ... LOS 8 CODIGOS DE RECHAZO CON SU        *
024600 *                          MENSAJE Y SU CONTADOR, CARGADOS AL    *
024700 *                          ARRANQUE POR 0050.                    *
024800 *    - CONTADORES DE CONTROL PARA EL INFORME DE TOTALES.         *
024900 *    - AREAS DE LAS DOS LINEAS DE INFORME (TOTALES Y LISTADO).   *
025000 *****************************************************************
025100 *
025200 *    ESTADOS DE FICHERO - UNO POR FICHERO, DECLARADOS COMO 77
025300 *    INDEPENDIENTES, IGUAL QUE FST/FSM/FSTR EN LOS PROGRAMAS DE
025400 *    CAJERO DE ORIGEN.  EL ORDEN DE DECLARACION SIGUE EL ORDEN DE
025500 *    APERTURA EN 0100-ABRIR-FICHEROS.
025600 77  FSTE                        PIC X(02).
025700 77  FSUS                        PIC X(02).
025800 77  FSPE                        PIC X(02).
025900 77  FSRE                        PIC X(02).
026000 77  FSTS                        PIC X(02).
026100 77  FSIN                        PIC X(02).
026200 *
026300 *    TABLA EN MEMORIA DEL MAESTRO DE TARJETAS.  SUSTITUYE, PARA
026400 *    ESTA FASE DEL PROCESO, EL ACCESO INDEXADO POR TNUM-E QUE
026500 *    SE USABA DESDE VENTANILLA (VER TARJETAS/TAJETAREG EN LOS
026600 *    PROGRAMAS ANTIGUOS BANK2-BANK9): AQUI EL MAESTRO SE CARGA
026700 *    ENTERO AL ARRANQUE Y SE BUSCA POR SEARCH ALL EN LUGAR DE
026800 *    LEER EL FICHERO POR CLAVE.
026900 01  TABLA-TARJETAS.
027000     05  TARJETA-FILA OCCURS 9000 TIMES
027100                      ASCENDING KEY IS T-CARD-ID
027200                      INDEXED BY IX-TARJ.
027300         10  T-CARD-ID               PIC 9(09).
027400         10  T-CARD-OWNER-ID         PIC 9(09).
027500         10  T-CARD-NUMBER           PIC X(19).
027600         10  T-CARD-EXPIRY           PIC 9(08).
027700         10  T-CARD-EXPIRY-G REDEFINES T-CARD-EXPIRY.
027800             15  T-CARD-EXPIRY-CCYY  PIC 9(04).
027900             15  T-CARD-EXPIRY-MM    PIC 9(02).
028000             15  T-CARD-EXPIRY-DD    PIC 9(02).
028100         10  T-CARD-STATUS           PIC X(01).
028200             88  T-CARD-ACTIVA       VALUE "A".
028300             88  T-CARD-BLOQUEADA    VALUE "B".
028400         10  T-CARD-BALANCE          PIC S9(09)V99.
028500     05  FILLER                      PIC X(04).
028600 *
028700 *    TABLA EN MEMORIA DEL MAESTRO DE USUARIOS (SOLO LECTURA).
028800 01  TABLA-USUARIOS.
028900     05  USUARIO-FILA OCCURS 9000 TIMES
029000                      ASCENDING KEY IS T-USER-ID
029100                      INDEXED BY IX-USU.
029200         10  T-USER-ID               PIC 9(09).
029300         10  T-USER-NAME             PIC X(30).
029400         10  T-USER-ROLE             PIC X(05).
029500             88  T-USER-ES-ADMIN     VALUE "ADMIN".
029600     05  FILLER                      PIC X(04).
029700 *
029800 *    TABLA DE MENSAJES DE RECHAZO, EN RUSO LITERAL SEGUN EL
029900 *    DOCUMENTO DE ANALISIS DEL SISTEMA ORIGEN (P-0714/P-0855) -
030000 *    NO SE TRADUCEN, IGUAL QUE RES-MESSAGE EN CRDOPRS.  EL ORDEN
030100 *    DE LAS 8 FILAS ES EL MISMO QUE EL DE CONT-POR-CODIGO EN
030200 *    W-CONTADORES-RECHAZO, PARA PODER ACUMULAR EL CONTADOR CON
030300 *    EL MISMO INDICE IX-REC CON EL QUE SE ENCONTRO EL MENSAJE.
030400 *
030500 *    LOS OCHO CODIGOS, PARA QUIEN CONSULTE ESTA TABLA SIN TENER
030600 *    A MANO EL DOCUMENTO DE ANALISIS:
030700 *      UN - USUARIO NO ENCONTRADO (ALTA).
030800 *      CN - NUMERO DE TARJETA NO SUPERA EL DIGITO DE LUHN (ALTA).
030900 *      CF - TARJETA NO ENCONTRADA, O ENCONTRADA PERO DE OTRO
031000 *           TITULAR (BLOQUEO, ACTIVACION, BAJA, TRANSFERENCIA).
031100 *      FO - TABLA DE TARJETAS LLENA (ALTA).
031200 *      SC - TARJETA ORIGEN Y DESTINO IGUALES (TRANSFERENCIA).
031300 *      ZA - IMPORTE NO POSITIVO (TRANSFERENCIA).
031400 *      NA - TARJETA ORIGEN O DESTINO NO ACTIVA (TRANSFERENCIA).
031500 *      IF - SALDO INSUFICIENTE EN LA TARJETA ORIGEN (TRANSF.).
031600 01  TABLA-RECHAZOS.
031700     05  RECHAZO-FILA OCCURS 8 TIMES
031800                      INDEXED BY IX-REC.
031900         10  TR-CODIGO               PIC X(02).
032000         10  TR-MENSAJE              PIC X(40).
032100     05  FILLER                      PIC X(04).
032200 *
032300 *    CONTADORES DE CARGA DE MAESTROS Y LIMITES DE TABLA.
032400 *    W-NUM-TARJETAS SE MODIFICA DURANTE EL PROCESO (SUBE CON
032500 *    CADA ALTA, BAJA CON CADA BAJA) - NO ES SOLO UN CONTADOR DE
032600 *    CARGA, ES EL NUMERO DE FILAS OCUPADAS EN CADA INSTANTE.
032700 77  W-NUM-TARJETAS              PIC S9(09) COMP VALUE 0.
032800 77  W-NUM-USUARIOS              PIC S9(09) COMP VALUE 0.
032900 77  W-MAX-TARJETAS              PIC S9(09) COMP VALUE 9000.
033000 77  W-MAX-USUARIOS              PIC S9(09) COMP VALUE 9000.
033100 *
033200 *    CONTADORES DE TOTALES DE CONTROL DEL LOTE.
033300 77  CONT-LEIDAS                 PIC S9(09) COMP VALUE 0.
033400 77  CONT-ACEPTADAS              PIC S9(09) COMP VALUE 0.
033500 77  CONT-RECHAZADAS             PIC S9(09) COMP VALUE 0.
033600 77  CONT-TARJETAS-EMITIDAS      PIC S9(09) COMP VALUE 0.
033700 77  CONT-TARJETAS-BLOQUEADAS    PIC S9(09) COMP VALUE 0.
033800 77  CONT-TARJETAS-ACTIVADAS     PIC S9(09) COMP VALUE 0.
033900 77  CONT-TARJETAS-BAJA          PIC S9(09) COMP VALUE 0.
034000 *
034100 *    CONTADORES POR CODIGO DE RECHAZO.  SE MANTIENEN AGRUPADOS
034200 *    BAJO UN 01 (Y NO COMO 77 SUELTOS) PORQUE SE REDEFINEN COMO
034300 *    TABLA (CONT-TABLA) PARA PODER ACUMULAR POR IX-REC DESDE
034400 *    1900-RECHAZO-COMUN SIN UN EVALUATE DE 8 RAMAS.
034500 01  W-CONTADORES-RECHAZO.
034600     05  CONT-INDIVIDUALES.
034700         10  CONT-UN                 PIC S9(09) COMP VALUE 0.
034800         10  CONT-CN                 PIC S9(09) COMP VALUE 0.
034900         10  CONT-CF                 PIC S9(09) COMP VALUE 0.
035000         10  CONT-FO                 PIC S9(09) COMP VALUE 0.
035100         10  CONT-SC                 PIC S9(09) COMP VALUE 0.
035200         10  CONT-ZA                 PIC S9(09) COMP VALUE 0.
035300         10  CONT-NA                 PIC S9(09) COMP VALUE 0.
035400         10  CONT-IF                 PIC S9(09) COMP VALUE 0.
035500     05  CONT-TABLA REDEFINES CONT-INDIVIDUALES.
035600         10  CONT-POR-CODIGO OCCURS 8 TIMES
035700                             PIC S9(09) COMP.
035800     05  FILLER                      PIC X(04).
035900 *
036000 *    IMPORTES ACUMULADOS DE CONTROL.  VAN EN DISPLAY CON DECIMAL
036100 *    IMPLICITO (V99), NO EN COMP-3, IGUAL QUE EL SALDO DE LAS
036200 *    TARJETAS EN CARDMAST - EN ESTE AREA EL DINERO SIEMPRE SE HA
036300 *    LLEVADO EN ZONADO, NUNCA EMPAQUETADO.
036400 77  CONT-IMPORTE-TRANSFERIDO    PIC S9(09)V99 VALUE 0.
036500 77  CONT-SALDO-EMITIDO          PIC S9(09)V99 VALUE 0.
036600 *
036700 *    INDICADORES Y PUNTEROS DE TRABAJO DEL LOTE.  W-IX-ORIGEN Y
036800 *    W-IX-DESTINO SON COPIAS DE IX-TARJ TOMADAS EN 2600-TRANSFERIR
036900 *    PARA NO PERDER EL INDICE DE LA FILA ORIGEN CUANDO EL SEARCH
037000 *    ALL DE LA FILA DESTINO REUTILIZA IX-TARJ.
037100 77  W-CODIGO-RECHAZO            PIC X(02).
037200 77  W-ESTADO-DESTINO            PIC X(01).
037300 77  W-NUEVO-CARD-ID             PIC 9(09).
037400 77  W-IX-ORIGEN                 PIC S9(09) COMP.
037500 77  W-IX-DESTINO                PIC S9(09) COMP.
037600 77  W-I                         PIC S9(09) COMP.
037700 *
037800 *    PARAMETROS DE LA LLAMADA A LUHNCHK.
037900 77  W-NUM-TARJETA-PARM          PIC X(19).
038000 77  W-LUHN-RESULTADO            PIC X(01).
038100     88  W-LUHN-ES-VALIDO        VALUE "S".
038200     88  W-LUHN-ES-INVALIDO      VALUE "N".
038300 *
038400 *    TEXTOS DE ACEPTACION DE CADA OPERACION.  SE REDACTAN EN
038500 *    RUSO, IGUAL QUE LOS DE RECHAZO DE TABLA-RECHAZOS, PARA QUE
038600 *    EL DIARIO QUEDE COHERENTE EN UN SOLO IDIOMA (VER CRDOPRS,
038700 *    RES-MESSAGE SE MANTIENE EN RUSO, NO SE TRADUCE).
038800 77  MSJ-EMISION-OK    PIC X(40)
038900     VALUE "  ".
039000 77  MSJ-BLOQUEO-OK    PIC X(40)
039100     VALUE " ".
039200 77  MSJ-ACTIVACION-OK PIC X(40)
039300     VALUE " ".
039400 77  MSJ-BAJA-OK       PIC X(40)
039500     VALUE " ".
039600 77  MSJ-TRANSFER-OK   PIC X(40)
039700     VALUE "  ".
039800 *
039900 *    TEXTOS DE RESERVA PARA CASOS QUE NO DEBERIAN OCURRIR EN UN
040000 *    LOTE BIEN FORMADO (TIPO DE OPERACION DESCONOCIDO EN
040100 *    1100-EVALUAR-OPERACION, CODIGO DE RECHAZO SIN ENTRADA EN
040200 *    TABLA-RECHAZOS DESDE 1900-RECHAZO-COMUN).  SE REDACTAN
040300 *    TAMBIEN EN RUSO POR EL MISMO MOTIVO QUE MSJ-EMISION-OK Y
040400 *    COMPANIA - VER CAMBIO P-0867.
040500 77  MSJ-OPERACION-DESCONOCIDA PIC X(40)
040600     VALUE "  ".
040700 77  MSJ-RECHAZO-DESCONOCIDO   PIC X(40)
040800     VALUE "  ".
040900 *
041000 *    LINEA DE TOTALES DE CONTROL.  WS-LINEA-TOTAL-IMP REDEFINE
041100 *    LA MISMA AREA PARA LAS DOS LINEAS DE IMPORTE (QUE LLEVAN
041200 *    PUNTO DECIMAL Y SIGNO), YA QUE NUNCA SE USAN A LA VEZ.
041300 01  W-LINEA-TOTAL-AREA.
041400     05  WS-LINEA-TOTAL.
041500         10  WS-LT-ETIQUETA          PIC X(26).
041600         10  FILLER                  PIC X(01).
041700         10  WS-LT-VALOR             PIC ZZZZZZZZ9.
041800         10  FILLER                  PIC X(44).
041900     05  WS-LINEA-TOTAL-IMP REDEFINES WS-LINEA-TOTAL.
042000         10  WS-LTI-ETIQUETA         PIC X(26).
042100         10  FILLER                  PIC X(01).
042200         10  WS-LTI-VALOR            PIC -ZZZZZZZZ9.99.
042300         10  FILLER                  PIC X(40).
042400 *
042500 *    LINEA DEL LISTADO FINAL DE TARJETAS (8100-INFORME-TARJETAS),
042600 *    UNA POR CADA FILA DE TABLA-TARJETAS QUE QUEDA AL FINAL DEL
042700 *    LOTE.
042800 01  WS-LINEA-TARJETA.
042900     05  WS-LC-CARD-ID               PIC ZZZZZZZZ9.
043000     05  FILLER                      PIC X(04).
043100     05  WS-LC-OWNER-ID              PIC ZZZZZZZZ9.
043200     05  FILLER                      PIC X(04).
043300     05  WS-LC-STATUS                PIC X(01).
043400     05  FILLER                      PIC X(07).
043500     05  WS-LC-BALANCE               PIC -ZZZZZZZZ9.99.
043600     05  FILLER                      PIC X(33).
043700 *
043800 *    LINEA DE TRAZA OPCIONAL DE 1050-ESCRIBIR-TRAZA, ACTIVABLE
043900 *    CON EL SWITCH UPSI-0 SIN RECOMPILAR (VER SPECIAL-NAMES).
044000 01  WS-LINEA-TRAZA.
044100     05  FILLER                      PIC X(20)
044200         VALUE "** TRAZA PETICION NO".
044300     05  WS-TRAZA-NUM                PIC ZZZZZZZZ9.
044400     05  FILLER                      PIC X(51).
044500 *
044600 *****************************************************************
044700 *    MAPA DE PARRAFOS DEL LOTE TARJBAT - REFERENCIA RAPIDA PARA  *
044800 *    QUIEN TENGA QUE TOCAR ESTE PROGRAMA DESPUES DE NOSOTROS,    *
044900 *    SIGUIENDO LA COSTUMBRE QUE YA SE VENIA USANDO EN BANK9      *
045000 *    Y BANK10 DE DEJAR UN INDICE DE PARRAFOS AL PRINCIPIO DE LA  *
045100 *    PROCEDURE DIVISION.  NO ES CODIGO, SOLO ORIENTACION:        *
045200 *                                                                 *
045300 *    0000-INICIO ............ PARRAFO PRINCIPAL, LAS 7 FASES.   *
045400 *    0050-CARGAR-TABLA-RECHAZOS  CARGA LOS 8 CODIGOS/MENSAJES.   *
045500 *    0100-ABRIR-FICHEROS ..... APERTURA DE LOS SEIS FICHEROS.    *
045600 *    0200-CARGAR-TARJETAS .... MAESTRO DE TARJETAS A MEMORIA.    *
045700 *    0300-CARGAR-USUARIOS .... MAESTRO DE USUARIOS A MEMORIA.    *
045800 *    1000-PROCESAR-PETICIONES  BUCLE PRINCIPAL DE PETICIONES.DAT.*
045900 *    1050-ESCRIBIR-TRAZA ..... TRAZA OPCIONAL POR UPSI-0.        *
046000 *    1100-EVALUAR-OPERACION .. DESPACHO SEGUN OP-TYPE.           *
046100 *    1200-ESCRIBIR-RESULTADO . ESCRITURA DEL DIARIO DE SALIDA.   *
046200 *    1900-RECHAZO-COMUN ...... LOCALIZA MENSAJE/CONTADOR DE      *
046300 *                               RECHAZO EN TABLA-RECHAZOS.        *
046400 *    1910-BUSCAR-CODIGO ...... COMPARACION FILA A FILA DEL 1900. *
046500 *    2100-EMITIR ............. ALTA DE TARJETA (ISSUE).          *
046600 *    2200-BLOQUEAR/2300-ACTIVAR ADMINISTRACION (BLOCK/ACTVT).    *
046700 *    2210-CAMBIAR-ESTADO ..... COMUN A BLOQUEO Y ACTIVACION.     *
046800 *    2400-BAJA ............... BAJA DEFINITIVA (DELETE).         *
046900 *    2410-DESPLAZAR-FILA ..... COMPACTA LA TABLA TRAS UNA BAJA.  *
047000 *    2500-BLOQUEO-PROPIO ..... BLOQUEO POR EL PROPIO TITULAR.    *
047100 *    2600-TRANSFERIR ......... TRASPASO ENTRE DOS TARJETAS.      *
047200 *    7000-REGRABAR-TARJETAS .. GRABA EL MAESTRO DE TARJETAS.     *
047300 *    8000-INFORME-TOTALES .... INFORME DE CONTADORES DEL LOTE.   *
047400 *    8100-INFORME-TARJETAS ... LISTADO FINAL DE TARJETAS.        *
047500 *    9000-CERRAR-FICHEROS .... CIERRE DE LOS SEIS FICHEROS.      *
047600 *    9900-ERROR-FATAL ........ ABEND POR FILE STATUS DISTINTO    *
047700 *                               DE "00".                          *
047800 *****************************************************************
047900 PROCEDURE DIVISION.
048000 *
048100 *    PARRAFO PRINCIPAL - ENCADENA LAS SIETE FASES DEL LOTE, EN
048200 *    ORDEN: CARGA DE TABLAS FIJAS, APERTURA DE FICHEROS, CARGA DE
048300 *    LOS DOS MAESTROS EN MEMORIA, BARRIDO DE PETICIONES, REGRABADO
048400 *    DEL MAESTRO DE TARJETAS, LOS DOS INFORMES DE SALIDA Y CIERRE.
048500 *    CADA FASE ES UN PERFORM ... THRU DE UN SOLO BLOQUE, IGUAL QUE
048600 *    BANK1 ENCADENABA LAS OPCIONES DE SU MENU.
048700 0000-INICIO.
048800 *    CARGA PRIMERO LA TABLA DE MENSAJES DE RECHAZO, PORQUE
048900 *    1900-RECHAZO-COMUN LA NECESITA DESDE LA PRIMERA PETICION
049000 *    QUE SE RECHACE.
049100     PERFORM 0050-CARGAR-TABLA-RECHAZOS THRU 0050-EXIT.
049200 *    ABRE LOS SEIS FICHEROS DEL LOTE (DOS MAESTROS DE ENTRADA,
049300 *    PETICIONES DE ENTRADA, RESULTADOS/MAESTRO NUEVO/INFORME DE
049400 *    SALIDA).  CUALQUIER FALLO DE APERTURA ES FATAL.
049500     PERFORM 0100-ABRIR-FICHEROS THRU 0100-EXIT.
049600 *    CARGA LOS DOS MAESTROS EN LAS TABLAS EN MEMORIA ANTES DE
049700 *    LEER LA PRIMERA PETICION, PARA QUE LAS BUSQUEDAS SEARCH ALL
049800 *    DE LA FASE SIGUIENTE TENGAN YA TODO EL MAESTRO DISPONIBLE.
049900     PERFORM 0200-CARGAR-TARJETAS THRU 0200-EXIT.
050000     PERFORM 0300-CARGAR-USUARIOS THRU 0300-EXIT.
050100 *    FASE PRINCIPAL: UNA ITERACION POR CADA LINEA DE
050200 *    PETICIONES.DAT, ESCRIBIENDO UNA LINEA DE DIARIO POR CADA UNA.
050300     PERFORM 1000-PROCESAR-PETICIONES THRU 1000-EXIT.
050400 *    TERMINADAS LAS PETICIONES, LA TABLA EN MEMORIA REFLEJA EL
050500 *    ESTADO FINAL DE CADA TARJETA; SE REGRABA COMPLETA.
050600     PERFORM 7000-REGRABAR-TARJETAS THRU 7000-EXIT.
050700 *    LOS DOS INFORMES DE SALIDA (TOTALES DE CONTROL Y LISTADO
050800 *    FINAL DE TARJETAS) SE ESCRIBEN DESPUES DE REGRABAR, SOBRE
050900 *    LOS MISMOS CONTADORES Y LA MISMA TABLA YA ACTUALIZADA.
051000     PERFORM 8000-INFORME-TOTALES THRU 8000-EXIT.
051100     PERFORM 8100-INFORME-TARJETAS THRU 8100-EXIT.
051200 *    CIERRE ORDENADO DE LOS SEIS FICHEROS Y FIN DEL LOTE - SI SE
051300 *    LLEGA HASTA AQUI, NINGUN FILE STATUS HA FALLADO EN TODA LA
051400 *    PASADA Y EL RETURN-CODE QUEDA A CERO POR DEFECTO.
051500     PERFORM 9000-CERRAR-FICHEROS THRU 9000-EXIT.
051600     STOP RUN.
051700 *
051800 *    CARGA LA TABLA DE MENSAJES DE RECHAZO, EN RUSO LITERAL,
051900 *    SEGUN EL DOCUMENTO DE ANALISIS DEL SISTEMA ORIGEN.  EL
052000 *    ORDEN (UN, CN, CF, FO, SC, ZA, NA, IF) ES EL MISMO QUE EL
052100 *    DE LOS 8 CONTADORES DE CONT-POR-CODIGO, PARA QUE
052200 *    1910-BUSCAR-CODIGO PUEDA ACUMULAR CON EL MISMO IX-REC CON EL
052300 *    QUE ENCONTRO EL MENSAJE, SIN UNA SEGUNDA BUSQUEDA.
052400 0050-CARGAR-TABLA-RECHAZOS.
052500 *    UN - EL USER-ID DE LA PETICION NO EXISTE EN EL MAESTRO DE
052600 *    USUARIOS.
052700     MOVE "UN" TO TR-CODIGO (1).
052800     MOVE "  "
052900                          TO TR-MENSAJE (1).
053000 *    CN - EL NUMERO DE TARJETA NUEVO NO SUPERA EL DIGITO DE
053100 *    CONTROL DE LUHN.
053200     MOVE "CN" TO TR-CODIGO (2).
053300     MOVE "  "
053400                          TO TR-MENSAJE (2).
053500 *    CF - EL CARD-ID DE LA PETICION NO EXISTE EN EL MAESTRO DE
053600 *    TARJETAS.
053700     MOVE "CF" TO TR-CODIGO (3).
053800     MOVE "  "
053900                          TO TR-MENSAJE (3).
054000 *    FO - EL USER-ID DE LA PETICION NO ES EL DUENO DE LA TARJETA
054100 *    (BLOQUEO SOLICITADO POR EL PROPIO TITULAR SOBRE UNA TARJETA
054200 *    AJENA).
054300     MOVE "FO" TO TR-CODIGO (4).
054400     MOVE "   "
054500                          TO TR-MENSAJE (4).
054600 *    SC - LA TARJETA ORIGEN Y LA TARJETA DESTINO DE UNA
054700 *    TRANSFERENCIA SON LA MISMA.
054800     MOVE "SC" TO TR-CODIGO (5).
054900     MOVE " "
055000                          TO TR-MENSAJE (5).
055100 *    ZA - EL IMPORTE DE LA TRANSFERENCIA ES CERO O NEGATIVO.
055200     MOVE "ZA" TO TR-CODIGO (6).
055300     MOVE "    0"
055400                          TO TR-MENSAJE (6).
055500 *    NA - LA TARJETA ORIGEN O LA DESTINO DE LA TRANSFERENCIA NO
055600 *    ESTAN ACTIVAS.
055700     MOVE "NA" TO TR-CODIGO (7).
055800     MOVE "    "
055900                          TO TR-MENSAJE (7).
056000 *    IF - LA TARJETA ORIGEN NO TIENE SALDO SUFICIENTE PARA CUBRIR
056100 *    EL IMPORTE DE LA TRANSFERENCIA.
056200     MOVE "IF" TO TR-CODIGO (8).
056300     MOVE " "
056400                          TO TR-MENSAJE (8).
056500 0050-EXIT.
056600     EXIT.
056700 *
056800 *    ABRE LOS SEIS FICHEROS DEL LOTE.  SE COMPRUEBA EL FILE
056900 *    STATUS DESPUES DE CADA OPEN Y CUALQUIER VALOR DISTINTO DE
057000 *    "00" MANDA DIRECTAMENTE A 9900-ERROR-FATAL, SIN INTENTAR
057100 *    ABRIR LOS RESTANTES.
057200 0100-ABRIR-FICHEROS.
057300 *    MAESTRO DE TARJETAS Y MAESTRO DE USUARIOS, AMBOS DE ENTRADA;
057400 *    SE LEEN ENTEROS EN 0200/0300 ANTES DE TOCAR PETICIONES.
057500     OPEN INPUT F-TARJETAS-ENT.
057600 *    FSTE = "00" ES EL UNICO VALOR DE EXITO DEL OPEN; CUALQUIER
057700 *    OTRO (FICHERO NO ENCONTRADO, ETC.) ES FATAL.
057800     IF FSTE NOT = "00"
057900         GO TO 9900-ERROR-FATAL
058000     END-IF.
058100 *    LO MISMO PARA EL MAESTRO DE USUARIOS - FSUS ES SU PROPIO
058200 *    FILE STATUS, INDEPENDIENTE DE FSTE.
058300     OPEN INPUT F-USUARIOS.
058400     IF FSUS NOT = "00"
058500         GO TO 9900-ERROR-FATAL
058600     END-IF.
058700 *    FICHERO DE PETICIONES, DE ENTRADA, RECORRIDO POR
058800 *    1000-PROCESAR-PETICIONES.
058900     OPEN INPUT F-PETICIONES.
059000     IF FSPE NOT = "00"
059100         GO TO 9900-ERROR-FATAL
059200     END-IF.
059300 *    DIARIO DE RESULTADOS, MAESTRO DE TARJETAS NUEVO E INFORME,
059400 *    LOS TRES DE SALIDA.  SE ABREN LOS TRES AQUI, AUNQUE EL
059500 *    INFORME NO SE ESCRIBA HASTA EL FINAL DEL LOTE, PARA QUE UN
059600 *    FALLO DE APERTURA SE DETECTE ANTES DE PROCESAR NINGUNA
059700 *    PETICION.
059800     OPEN OUTPUT F-RESULTADOS.
059900     IF FSRE NOT = "00"
060000         GO TO 9900-ERROR-FATAL
060100     END-IF.
060200 *    MAESTRO DE TARJETAS NUEVO - LO REGRABA 7000-REGRABAR-TARJETAS
060300 *    AL FINAL DEL LOTE, CON LA TABLA YA ACTUALIZADA.
060400     OPEN OUTPUT F-TARJETAS-SAL.
060500     IF FSTS NOT = "00"
060600         GO TO 9900-ERROR-FATAL
060700     END-IF.
060800 *    INFORME DE TOTALES Y LISTADO FINAL, ESCRITOS POR 8000 Y 8100.
060900     OPEN OUTPUT F-INFORME.
061000     IF FSIN NOT = "00"
061100         GO TO 9900-ERROR-FATAL
061200     END-IF.
061300 0100-EXIT.
061400     EXIT.
061500 *
061600 *    CARGA EL MAESTRO DE TARJETAS EN TABLA-TARJETAS.  EL FICHERO
061700 *    DE ENTRADA VIENE YA EN ORDEN ASCENDENTE DE CARD-ID (LO
061800 *    DEJA ASI EL PROCESO DE LA NOCHE ANTERIOR), ASI QUE LA
061900 *    TABLA QUEDA CARGADA EN ORDEN SIN NECESIDAD DE ORDENARLA, Y
062000 *    SEARCH ALL PUEDE BUSCAR EN ELLA MAS ADELANTE.
062100 0200-CARGAR-TARJETAS.
062200     MOVE 0 TO W-NUM-TARJETAS.
062300 0200-LEER-UNA-TARJETA.
062400 *    UNA LECTURA POR VUELTA; AL LLEGAR AL FINAL DEL FICHERO SE
062500 *    SALTA DIRECTAMENTE A 0200-EXIT SIN CARGAR NADA MAS.
062600     READ F-TARJETAS-ENT
062700         AT END
062800             GO TO 0200-EXIT
062900     END-READ.
063000     ADD 1 TO W-NUM-TARJETAS.
063100 *    W-MAX-TARJETAS ES EL LIMITE DE LA TABLA (OCCURS 9000 TIMES);
063200 *    SI EL MAESTRO TRAE MAS FILAS DE LAS QUE CABEN, EL LOTE SE
063300 *    PARA EN LUGAR DE DESBORDAR LA TABLA EN SILENCIO.
063400     IF W-NUM-TARJETAS > W-MAX-TARJETAS
063500         GO TO 9900-ERROR-FATAL
063600     END-IF.
063700 *    TRASLADA CADA CAMPO DEL REGISTRO LEIDO A LA FILA
063800 *    CORRESPONDIENTE DE TABLA-TARJETAS.
063900     MOVE CARD-ID          TO T-CARD-ID (W-NUM-TARJETAS).
064000     MOVE CARD-OWNER-ID    TO T-CARD-OWNER-ID (W-NUM-TARJETAS).
064100     MOVE CARD-NUMBER      TO T-CARD-NUMBER (W-NUM-TARJETAS).
064200     MOVE CARD-EXPIRY-DATE-R
064300                           TO T-CARD-EXPIRY (W-NUM-TARJETAS).
064400     MOVE CARD-STATUS      TO T-CARD-STATUS (W-NUM-TARJETAS).
064500     MOVE CARD-BALANCE     TO T-CARD-BALANCE (W-NUM-TARJETAS).
064600     GO TO 0200-LEER-UNA-TARJETA.
064700 0200-EXIT.
064800     EXIT.
064900 *
065000 *    CARGA EL MAESTRO DE USUARIOS EN TABLA-USUARIOS.  IGUAL QUE
065100 *    LAS TARJETAS, EL FICHERO YA VIENE ORDENADO POR USER-ID, Y
065200 *    LA TABLA SOLO SE CONSULTA (NUNCA SE MODIFICA) DURANTE EL
065300 *    RESTO DEL LOTE.
065400 0300-CARGAR-USUARIOS.
065500     MOVE 0 TO W-NUM-USUARIOS.
065600 0300-LEER-UN-USUARIO.
065700     READ F-USUARIOS
065800         AT END
065900             GO TO 0300-EXIT
066000     END-READ.
066100     ADD 1 TO W-NUM-USUARIOS.
066200     IF W-NUM-USUARIOS > W-MAX-USUARIOS
066300         GO TO 9900-ERROR-FATAL
066400     END-IF.
066500 *    IGUAL QUE EN 0200, SE TRASLADA CAMPO A CAMPO A LA FILA DE
066600 *    TABLA-USUARIOS QUE LE CORRESPONDE.
066700     MOVE USER-ID          TO T-USER-ID (W-NUM-USUARIOS).
066800     MOVE USER-NAME        TO T-USER-NAME (W-NUM-USUARIOS).
066900     MOVE USER-ROLE        TO T-USER-ROLE (W-NUM-USUARIOS).
067000     GO TO 0300-LEER-UN-USUARIO.
067100 0300-EXIT.
067200     EXIT.
067300 *
067400 *    BUCLE PRINCIPAL - UNA PASADA POR CADA LINEA DE PETICIONES.DAT.
067500 *    POR CADA PETICION: SE CUENTA COMO LEIDA, SE TRAZA SI EL
067600 *    SWITCH LO PIDE, SE DESPACHA A SU REGLA DE NEGOCIO Y SE
067700 *    ESCRIBE SU LINEA DE RESULTADO, ACEPTADA O RECHAZADA.
067800 1000-PROCESAR-PETICIONES.
067900 1000-LEER-PETICION.
068000 *    UNA LECTURA POR VUELTA, IGUAL QUE 0200/0300; AL FINAL DEL
068100 *    FICHERO SE SALTA DIRECTAMENTE A 1000-EXIT.
068200     READ F-PETICIONES
068300         AT END
068400             GO TO 1000-EXIT
068500     END-READ.
068600     ADD 1 TO CONT-LEIDAS.
068700 *    LA TRAZA ES UNA AYUDA DE EXPLOTACION, NO UNA REGLA DE
068800 *    NEGOCIO: SOLO SE ESCRIBE SI EL OPERADOR LEVANTO EL SWITCH
068900 *    UPSI-0 AL ARRANCAR EL LOTE.
069000     IF SW-TRAZA-ACTIVADA
069100         PERFORM 1050-ESCRIBIR-TRAZA THRU 1050-EXIT
069200     END-IF.
069300 *    W-CODIGO-RECHAZO SE LIMPIA EN CADA VUELTA PARA QUE UN
069400 *    RECHAZO DE LA PETICION ANTERIOR NO SE ARRASTRE A ESTA.
069500     MOVE SPACES TO W-CODIGO-RECHAZO.
069600 *    1100 DESPACHA LA PETICION A SU REGLA DE NEGOCIO Y DEJA
069700 *    RES-* Y W-CODIGO-RECHAZO PUESTOS; 1200 ESCRIBE EL RESULTADO.
069800     PERFORM 1100-EVALUAR-OPERACION THRU 1100-EXIT.
069900     PERFORM 1200-ESCRIBIR-RESULTADO THRU 1200-EXIT.
070000     GO TO 1000-LEER-PETICION.
070100 1000-EXIT.
070200     EXIT.
070300 *
070400 *    LINEA DE TRAZA OPCIONAL, ACTIVABLE DESDE EXPLOTACION CON EL
070500 *    SWITCH UPSI-0 DE LA JCL/SCRIPT DE ARRANQUE, SIN RECOMPILAR.
070600 *    NO ES PARTE DEL DIARIO OFICIAL - VA AL FICHERO DE INFORME.
070700 1050-ESCRIBIR-TRAZA.
070800 *    EL NUMERO DE PETICION ES EL UNICO DATO VARIABLE DE LA LINEA
070900 *    DE TRAZA (VER WS-LINEA-TRAZA EN WORKING-STORAGE).
071000     MOVE CONT-LEIDAS TO WS-TRAZA-NUM.
071100     MOVE WS-LINEA-TRAZA TO LINEA-INFORME.
071200     PERFORM 8050-ESCRIBIR-LINEA THRU 8050-EXIT.
071300 1050-EXIT.
071400     EXIT.
071500 *
071600 *    DESPACHA LA PETICION SEGUN OP-TYPE A SU PARRAFO DE REGLA.
071700 *    LAS SEIS OPERACIONES CONOCIDAS (ISSUE, BLOCK, ACTVT, DELETE,
071800 *    RBLOCK, XFER) SE RESUELVEN EN SUS PROPIOS PARRAFOS 2NNN; UN
071900 *    OP-TYPE QUE NO ENCAJE EN NINGUNA 88-LEVEL SE TRATA COMO
072000 *    RECHAZO DIRECTO, SIN PASAR POR TABLA-RECHAZOS (NO TIENE
072100 *    CODIGO DE DOS LETRAS ASIGNADO).
072200 1100-EVALUAR-OPERACION.
072300     EVALUATE TRUE
072400 *            ISSUE - ALTA DE TARJETA NUEVA.
072500         WHEN OP-IS-ISSUE
072600             PERFORM 2100-EMITIR THRU 2100-EXIT
072700 *            BLOCK - BLOQUEO POR VENTANILLA/ADMINISTRACION.
072800         WHEN OP-IS-BLOCK
072900             PERFORM 2200-BLOQUEAR THRU 2200-EXIT
073000 *            ACTVT - REACTIVACION POR VENTANILLA/ADMINISTRACION.
073100         WHEN OP-IS-ACTIVATE
073200             PERFORM 2300-ACTIVAR THRU 2300-EXIT
073300 *            DELETE - BAJA DEFINITIVA DE LA TARJETA.
073400         WHEN OP-IS-DELETE
073500             PERFORM 2400-BAJA THRU 2400-EXIT
073600 *            RBLOCK - BLOQUEO SOLICITADO POR EL PROPIO TITULAR.
073700         WHEN OP-IS-OWNER-BLOCK
073800             PERFORM 2500-BLOQUEO-PROPIO THRU 2500-EXIT
073900 *            XFER - TRASPASO ENTRE DOS TARJETAS DEL MISMO TITULAR.
074000         WHEN OP-IS-TRANSFER
074100             PERFORM 2600-TRANSFERIR THRU 2600-EXIT
074200         WHEN OTHER
074300 *            OP-TYPE NO COINCIDE CON NINGUNA DE LAS SEIS 88-LEVEL
074400 *            DE CRDOPRQ; SE DEVUELVE EL PROPIO OP-TYPE EN
074500 *            RES-OP-TYPE PARA QUE SE VEA EN EL DIARIO QUE VINO,
074600 *            Y SE CUENTA COMO RECHAZADA SIN TOCAR
074700 *            CONT-POR-CODIGO (NO ES NINGUNO DE LOS 8 CODIGOS).
074800             MOVE SPACES TO RES-OP-TYPE
074900             MOVE OP-TYPE TO RES-OP-TYPE
075000             MOVE 0 TO RES-CARD-ID
075100             MOVE 0 TO RES-BALANCE-AFTER
075200             MOVE "??" TO RES-STATUS-CODE
075300             MOVE MSJ-OPERACION-DESCONOCIDA TO RES-MESSAGE
075400             ADD 1 TO CONT-RECHAZADAS
075500     END-EVALUATE.
075600 1100-EXIT.
075700     EXIT.
075800 *
075900 *    EMISION DE TARJETA NUEVA (ISSUE).  RECHAZA POR USUARIO NO
076000 *    ENCONTRADO (UN) O NUMERO DE TARJETA QUE NO SUPERA LUHN (CN).
076100 *    SI SE ACEPTA, EL NUEVO CARD-ID ES EL SIGUIENTE AL MAYOR DE
076200 *    LA TABLA - IGUAL QUE EL VIEJO BANK7 CALCULABA EL SIGUIENTE
076300 *    LAST-MOV-NUM PARA UNA ENTRADA NUEVA.
076400 2100-EMITIR.
076500     MOVE "ISSUE " TO RES-OP-TYPE.
076600 *    EL USUARIO SOLICITANTE (OP-USER-ID) TIENE QUE EXISTIR EN EL
076700 *    MAESTRO DE USUARIOS ANTES DE PODER EMITIRLE UNA TARJETA.
076800     SEARCH ALL USUARIO-FILA
076900         AT END
077000 *            NO EXISTE EL USUARIO OP-USER-ID.
077100             MOVE "UN" TO W-CODIGO-RECHAZO
077200             MOVE 0 TO RES-CARD-ID
077300             MOVE 0 TO RES-BALANCE-AFTER
077400             PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
077500             GO TO 2100-EXIT
077600 *            SI EL USUARIO EXISTE, SEARCH ALL DEJA IX-USU POSADO
077700 *            SOBRE SU FILA Y EL FLUJO SIGUE POR CONTINUE HACIA LA
077800 *            SIGUIENTE FRASE, SIN SALTAR A NINGUN SITIO.
077900         WHEN T-USER-ID (IX-USU) = OP-USER-ID
078000             CONTINUE
078100     END-SEARCH.
078200 *
078300 *    EL DIGITO DE CONTROL DEL NUMERO DE TARJETA NUEVO SE VALIDA
078400 *    LLAMANDO AL SUBPROGRAMA LUHNCHK, QUE DEVUELVE "S" O "N" EN
078500 *    W-LUHN-RESULTADO SEGUN EL ALGORITMO DE LUHN.
078600 *    EL NUMERO SE PASA POR AREA DE ENLACE, NO POR FICHERO - EL
078700 *    SUBPROGRAMA NO LEE NI ESCRIBE NADA, SOLO CALCULA.
078800     MOVE OP-NEW-CARD-NUMBER TO W-NUM-TARJETA-PARM.
078900     CALL "LUHNCHK" USING W-NUM-TARJETA-PARM W-LUHN-RESULTADO.
079000 *    SI EL DIGITO DE CONTROL NO CUADRA, SE RECHAZA CON CN SIN
079100 *    LLEGAR A ASIGNAR CARD-ID NI TOCAR LA TABLA DE TARJETAS.
079200     IF W-LUHN-ES-INVALIDO
079300         MOVE "CN" TO W-CODIGO-RECHAZO
079400         MOVE 0 TO RES-CARD-ID
079500         MOVE 0 TO RES-BALANCE-AFTER
079600         PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
079700         GO TO 2100-EXIT
079800     END-IF.
079900 *
080000 *    EL NUEVO CARD-ID ES EL SIGUIENTE AL MAYOR DE LA TABLA (LA
080100 *    ULTIMA FILA, PORQUE LA TABLA SE MANTIENE ORDENADA POR
080200 *    CARD-ID); SI LA TABLA ESTA VACIA SE EMPIEZA EN 1.
080300     IF W-NUM-TARJETAS = 0
080400         MOVE 1 TO W-NUEVO-CARD-ID
080500     ELSE
080600         COMPUTE W-NUEVO-CARD-ID =
080700                 T-CARD-ID (W-NUM-TARJETAS) + 1
080800     END-IF.
080900 *    SE RESERVA YA LA FILA (SUMANDO A W-NUM-TARJETAS) ANTES DE
081000 *    RELLENARLA, PORQUE EL LIMITE DE LA TABLA SE COMPRUEBA SOBRE
081100 *    EL CONTADOR, NO SOBRE EL CARD-ID.
081200     ADD 1 TO W-NUM-TARJETAS.
081300     IF W-NUM-TARJETAS > W-MAX-TARJETAS
081400         GO TO 9900-ERROR-FATAL
081500     END-IF.
081600 *    LA NUEVA FILA SE ANADE AL FINAL DE LA TABLA (CARD-ID
081700 *    CRECIENTE, ASI QUE SIGUE ORDENADA) CON ESTADO "A" (ACTIVA)
081800 *    Y EL SALDO DE ALTA QUE TRAE LA PETICION.
081900 *    CARD-ID Y OWNER-ID PRIMERO, PARA QUE LA FILA QUEDE
082000 *    IDENTIFICABLE AUNQUE UN PASO POSTERIOR FALLARA.
082100     MOVE W-NUEVO-CARD-ID    TO T-CARD-ID (W-NUM-TARJETAS).
082200     MOVE OP-USER-ID         TO T-CARD-OWNER-ID (W-NUM-TARJETAS).
082300 *    NUMERO Y CADUCIDAD, TAL COMO LOS TRAE LA PETICION.
082400     MOVE OP-NEW-CARD-NUMBER TO T-CARD-NUMBER (W-NUM-TARJETAS).
082500     MOVE OP-NEW-EXPIRY-DATE TO T-CARD-EXPIRY (W-NUM-TARJETAS).
082600 *    TODA TARJETA NUEVA NACE ACTIVA, CON EL SALDO DE ALTA.
082700     MOVE "A"                TO T-CARD-STATUS (W-NUM-TARJETAS).
082800     MOVE OP-NEW-BALANCE     TO T-CARD-BALANCE (W-NUM-TARJETAS).
082900 *
083000 *    SE DEVUELVE EL CARD-ID ASIGNADO, EL MENSAJE DE ACEPTACION Y
083100 *    EL SALDO DE ALTA, Y SE ACTUALIZAN LOS DOS CONTADORES DE
083200 *    CONTROL DE ESTA OPERACION (EMITIDAS E IMPORTE ACUMULADO).
083300     MOVE W-NUEVO-CARD-ID TO RES-CARD-ID.
083400     MOVE "OK" TO RES-STATUS-CODE.
083500     MOVE MSJ-EMISION-OK TO RES-MESSAGE.
083600     MOVE OP-NEW-BALANCE TO RES-BALANCE-AFTER.
083700     ADD OP-NEW-BALANCE TO CONT-SALDO-EMITIDO.
083800     ADD 1 TO CONT-TARJETAS-EMITIDAS.
083900 2100-EXIT.
084000     EXIT.
084100 *
084200 *    BLOQUEO (BLOCK) Y ACTIVACION (ACTVT) POR VENTANILLA - AMBAS
084300 *    COMPARTEN EL MISMO PARRAFO DE CAMBIO DE ESTADO (2210), IGUAL
084400 *    QUE EL VIEJO BANK8 HACIA UN UNICO REWRITE POR CLAVE PARA
084500 *    CUALQUIER CAMBIO SOBRE LA FICHA DE LA TARJETA.  ESTAS DOS
084600 *    OPERACIONES LAS ORDENA VENTANILLA/ADMINISTRACION, NO EL
084700 *    TITULAR (ESE CASO ES RBLOCK, EN 2500).
084800 2200-BLOQUEAR.
084900 *    W-ESTADO-DESTINO ES EL UNICO DATO QUE DISTINGUE ESTA
085000 *    LLAMADA A 2210 DE LA QUE HACE 2300-ACTIVAR.
085100     MOVE "BLOCK " TO RES-OP-TYPE.
085200     MOVE "B" TO W-ESTADO-DESTINO.
085300     PERFORM 2210-CAMBIAR-ESTADO THRU 2210-EXIT.
085400 2200-EXIT.
085500     EXIT.
085600 *
085700 *    MISMO PARRAFO 2210 QUE 2200-BLOQUEAR, PERO CON EL ESTADO
085800 *    DESTINO A "A" (ACTIVA) EN LUGAR DE "B" (BLOQUEADA).
085900 2300-ACTIVAR.
086000     MOVE "ACTVT " TO RES-OP-TYPE.
086100     MOVE "A" TO W-ESTADO-DESTINO.
086200     PERFORM 2210-CAMBIAR-ESTADO THRU 2210-EXIT.
086300 2300-EXIT.
086400     EXIT.
086500 *
086600 *    MOTOR COMUN DE CAMBIO DE ESTADO PARA BLOCK/ACTVT.  BUSCA LA
086700 *    TARJETA POR CARD-ID (RECHAZO CF SI NO EXISTE, SIN COMPROBAR
086800 *    PROPIEDAD - ESTAS DOS OPERACIONES SON DE VENTANILLA, NO
086900 *    ESTAN LIMITADAS AL PROPIO TITULAR) Y LE ESCRIBE
087000 *    W-ESTADO-DESTINO ("A" O "B") EN T-CARD-STATUS.
087100 2210-CAMBIAR-ESTADO.
087200 *    LA TARJETA TIENE QUE EXISTIR EN LA TABLA; SI NO, SE RECHAZA
087300 *    CON CF SIN LLEGAR A TOCAR T-CARD-STATUS.
087400     SEARCH ALL TARJETA-FILA
087500         AT END
087600             MOVE "CF" TO W-CODIGO-RECHAZO
087700             MOVE OP-CARD-ID TO RES-CARD-ID
087800             MOVE 0 TO RES-BALANCE-AFTER
087900             PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
088000             GO TO 2210-EXIT
088100         WHEN T-CARD-ID (IX-TARJ) = OP-CARD-ID
088200             CONTINUE
088300     END-SEARCH.
088400 *    ENCONTRADA LA FILA, SE CAMBIA EL ESTADO Y SE DEVUELVE EL
088500 *    SALDO ACTUAL DE LA TARJETA (LA OPERACION NO LO MODIFICA).
088600     MOVE W-ESTADO-DESTINO TO T-CARD-STATUS (IX-TARJ).
088700     MOVE OP-CARD-ID TO RES-CARD-ID.
088800     MOVE "OK" TO RES-STATUS-CODE.
088900     MOVE T-CARD-BALANCE (IX-TARJ) TO RES-BALANCE-AFTER.
089000 *    EL TEXTO Y EL CONTADOR DE ACEPTACION DEPENDEN DE A QUE
089100 *    ESTADO SE HAYA MOVIDO LA TARJETA, NO DE QUE PARRAFO LLAMO
089200 *    (2200 O 2300) - ASI 2210 SIRVE PARA LAS DOS OPERACIONES.
089300     IF W-ESTADO-DESTINO = "A"
089400         MOVE MSJ-ACTIVACION-OK TO RES-MESSAGE
089500         ADD 1 TO CONT-TARJETAS-ACTIVADAS
089600     ELSE
089700         MOVE MSJ-BLOQUEO-OK TO RES-MESSAGE
089800         ADD 1 TO CONT-TARJETAS-BLOQUEADAS
089900     END-IF.
090000 2210-EXIT.
090100     EXIT.
090200 *
090300 *    BAJA DE TARJETA (DELETE) - SE BORRA LA FILA DE LA TABLA
090400 *    DESPLAZANDO HACIA ARRIBA LAS SIGUIENTES, PARA QUE LA TABLA
090500 *    SIGA ORDENADA POR CARD-ID Y SE PUEDA SEGUIR BUSCANDO CON
090600 *    SEARCH ALL.  NO SE MARCA LA FILA COMO "BORRADA" CON UN
090700 *    INDICADOR - SIMPLEMENTE DEJA DE EXISTIR EN LA TABLA, IGUAL
090800 *    QUE EN EL MAESTRO REGRABADO POR 7000-REGRABAR-TARJETAS.
090900 2400-BAJA.
091000     MOVE "DELETE" TO RES-OP-TYPE.
091100 *    IGUAL QUE EN 2210, LA TARJETA TIENE QUE EXISTIR; SI NO, CF.
091200     SEARCH ALL TARJETA-FILA
091300         AT END
091400             MOVE "CF" TO W-CODIGO-RECHAZO
091500             MOVE OP-CARD-ID TO RES-CARD-ID
091600             MOVE 0 TO RES-BALANCE-AFTER
091700             PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
091800             GO TO 2400-EXIT
091900         WHEN T-CARD-ID (IX-TARJ) = OP-CARD-ID
092000             CONTINUE
092100     END-SEARCH.
092200 *    DESPLAZA UNA POSICION HACIA ARRIBA CADA FILA POSTERIOR A LA
092300 *    QUE SE BORRA, DE UNA EN UNA, HASTA CUBRIR EL HUECO.  EL
092400 *    PERFORM VARYING EMPIEZA EN LA PROPIA FILA DE LA TARJETA
092500 *    BORRADA (IX-TARJ) Y AVANZA HASTA LA PENULTIMA FILA OCUPADA.
092600     SET W-I TO IX-TARJ.
092700     PERFORM 2410-DESPLAZAR-FILA THRU 2410-EXIT
092800         VARYING W-I FROM W-I BY 1
092900             UNTIL W-I >= W-NUM-TARJETAS.
093000 *    LA ULTIMA FILA QUEDA DUPLICADA TRAS EL DESPLAZAMIENTO; SE
093100 *    DESCUENTA DEL CONTADOR PARA QUE DEJE DE CONSIDERARSE VALIDA.
093200     SUBTRACT 1 FROM W-NUM-TARJETAS.
093300 *    RES-BALANCE-AFTER SE DEVUELVE A CERO PORQUE LA TARJETA YA NO
093400 *    EXISTE - NO TIENE SENTIDO DEVOLVER EL ULTIMO SALDO QUE TUVO.
093500     MOVE OP-CARD-ID TO RES-CARD-ID.
093600     MOVE "OK" TO RES-STATUS-CODE.
093700     MOVE MSJ-BAJA-OK TO RES-MESSAGE.
093800     MOVE 0 TO RES-BALANCE-AFTER.
093900     ADD 1 TO CONT-TARJETAS-BAJA.
094000 2400-EXIT.
094100     EXIT.
094200 *
094300 *    COPIA LA FILA SIGUIENTE (W-I + 1) SOBRE LA FILA W-I; INVOCADO
094400 *    DESDE 2400-BAJA UNA VEZ POR CADA FILA QUE HAY QUE SUBIR.  SE
094500 *    LLAMA TANTAS VECES COMO FILAS HAYA ENTRE LA BORRADA Y EL
094600 *    FINAL DE LA TABLA - NUNCA MAS, NUNCA MENOS.
094700 2410-DESPLAZAR-FILA.
094800     MOVE TARJETA-FILA (W-I + 1) TO TARJETA-FILA (W-I).
094900 2410-EXIT.
095000     EXIT.
095100 *
095200 *    BLOQUEO SOLICITADO POR EL PROPIO TITULAR (RBLOCK) - IGUAL
095300 *    QUE 2210, PERO COMPRUEBA ANTES QUE OP-USER-ID SEA EL DUENO
095400 *    DE LA TARJETA (RECHAZO FO SI NO LO ES).  A DIFERENCIA DE
095500 *    2200-BLOQUEAR, ESTA OPERACION NO PASA POR 2210 PORQUE
095600 *    NECESITA ESA COMPROBACION EXTRA DE PROPIEDAD.
095700 2500-BLOQUEO-PROPIO.
095800     MOVE "RBLOCK" TO RES-OP-TYPE.
095900 *    LA TARJETA TIENE QUE EXISTIR ANTES DE PODER COMPROBAR DE
096000 *    QUIEN ES; SI NO EXISTE, CF, IGUAL QUE EN 2210 Y 2400.
096100     SEARCH ALL TARJETA-FILA
096200         AT END
096300             MOVE "CF" TO W-CODIGO-RECHAZO
096400             MOVE OP-CARD-ID TO RES-CARD-ID
096500             MOVE 0 TO RES-BALANCE-AFTER
096600             PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
096700             GO TO 2500-EXIT
096800         WHEN T-CARD-ID (IX-TARJ) = OP-CARD-ID
096900             CONTINUE
097000     END-SEARCH.
097100 *    UN TITULAR SOLO PUEDE BLOQUEAR SUS PROPIAS TARJETAS; SI
097200 *    OP-USER-ID NO COINCIDE CON EL DUENO REGISTRADO EN LA TABLA,
097300 *    SE RECHAZA CON FO (EN LUGAR DE PERMITIR EL BLOQUEO).
097400     IF T-CARD-OWNER-ID (IX-TARJ) NOT = OP-USER-ID
097500         MOVE "FO" TO W-CODIGO-RECHAZO
097600         MOVE OP-CARD-ID TO RES-CARD-ID
097700         MOVE T-CARD-BALANCE (IX-TARJ) TO RES-BALANCE-AFTER
097800         PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
097900         GO TO 2500-EXIT
098000     END-IF.
098100 *    LA TARJETA ES DEL TITULAR QUE LA PIDE; SE BLOQUEA Y SE
098200 *    DEVUELVE EL SALDO ACTUAL (LA OPERACION NO LO MODIFICA).
098300     MOVE "B" TO T-CARD-STATUS (IX-TARJ).
098400     MOVE OP-CARD-ID TO RES-CARD-ID.
098500     MOVE "OK" TO RES-STATUS-CODE.
098600     MOVE MSJ-BLOQUEO-OK TO RES-MESSAGE.
098700     MOVE T-CARD-BALANCE (IX-TARJ) TO RES-BALANCE-AFTER.
098800     ADD 1 TO CONT-TARJETAS-BLOQUEADAS.
098900 2500-EXIT.
099000     EXIT.
099100 *
099200 *    TRANSFERENCIA ENTRE DOS TARJETAS DEL MISMO TITULAR (XFER).
099300 *    LA SECUENCIA DE COMPROBACIONES (MISMA TARJETA, IMPORTE,
099400 *    EXISTENCIA/PROPIEDAD DE ORIGEN, EXISTENCIA/PROPIEDAD DE
099500 *    DESTINO, ESTADO ACTIVO DE AMBAS, SALDO SUFICIENTE) SIGUE UN
099600 *    ORDEN FIJO PARA QUE EL CODIGO DE RECHAZO DEVUELTO SEA SIEMPRE
099700 *    EL MISMO ANTE LA MISMA COMBINACION DE ERRORES, REPRODUCIENDO
099800 *    EN LA TABLA EN MEMORIA LA MISMA LOGICA QUE EL VIEJO BANK6/
099900 *    BANK10 APLICABAN LEYENDO TARJETAS POR CLAVE.
100000 2600-TRANSFERIR.
100100     MOVE "XFER  " TO RES-OP-TYPE.
100200     MOVE OP-CARD-ID TO RES-CARD-ID.
100300     MOVE 0 TO RES-BALANCE-AFTER.
100400 *
100500 *    PASO 1 - LA TARJETA ORIGEN Y LA DESTINO NO PUEDEN SER LA
100600 *    MISMA (RECHAZO SC).
100700     IF OP-CARD-ID = OP-TO-CARD-ID
100800         MOVE "SC" TO W-CODIGO-RECHAZO
100900         PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
101000         GO TO 2600-EXIT
101100     END-IF.
101200 *    PASO 2 - EL IMPORTE TIENE QUE SER ESTRICTAMENTE POSITIVO
101300 *    (RECHAZO ZA).
101400     IF OP-AMOUNT NOT > 0
101500         MOVE "ZA" TO W-CODIGO-RECHAZO
101600         PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
101700         GO TO 2600-EXIT
101800     END-IF.
101900 *
102000 *    PASO 3 - LA TARJETA ORIGEN TIENE QUE EXISTIR Y PERTENECER A
102100 *    OP-USER-ID (RECHAZO CF EN AMBOS CASOS).  EL CF DE "NO
102200 *    EXISTE" Y EL DE "NO ES SUYA" NO SE DISTINGUEN DE CARA AL
102300 *    TITULAR - EN LOS DOS CASOS NO PUEDE ORDENAR NADA SOBRE ESA
102400 *    TARJETA, ASI QUE EL CODIGO DE RECHAZO ES EL MISMO.
102500     SEARCH ALL TARJETA-FILA
102600         AT END
102700             MOVE "CF" TO W-CODIGO-RECHAZO
102800             PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
102900             GO TO 2600-EXIT
103000         WHEN T-CARD-ID (IX-TARJ) = OP-CARD-ID
103100             CONTINUE
103200     END-SEARCH.
103300     IF T-CARD-OWNER-ID (IX-TARJ) NOT = OP-USER-ID
103400         MOVE "CF" TO W-CODIGO-RECHAZO
103500         PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
103600         GO TO 2600-EXIT
103700     END-IF.
103800 *    SE GUARDA EL INDICE DE LA FILA ORIGEN EN W-IX-ORIGEN PORQUE
103900 *    IX-TARJ SE REUTILIZA EN LA SIGUIENTE BUSQUEDA (LA DE LA
104000 *    TARJETA DESTINO) Y SE PERDERIA SI NO SE COPIARA ANTES.
104100     SET W-IX-ORIGEN TO IX-TARJ.
104200 *
104300 *    PASO 4 - LA TARJETA DESTINO TIENE QUE EXISTIR Y PERTENECER
104400 *    TAMBIEN A OP-USER-ID (LA TRANSFERENCIA ES SIEMPRE ENTRE DOS
104500 *    TARJETAS DEL MISMO TITULAR, NUNCA HACIA LA TARJETA DE OTRO).
104600     SEARCH ALL TARJETA-FILA
104700         AT END
104800             MOVE "CF" TO W-CODIGO-RECHAZO
104900             PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
105000             GO TO 2600-EXIT
105100         WHEN T-CARD-ID (IX-TARJ) = OP-TO-CARD-ID
105200             CONTINUE
105300     END-SEARCH.
105400     IF T-CARD-OWNER-ID (IX-TARJ) NOT = OP-USER-ID
105500         MOVE "CF" TO W-CODIGO-RECHAZO
105600         PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
105700         GO TO 2600-EXIT
105800     END-IF.
105900 *    IGUAL QUE CON EL ORIGEN, SE GUARDA EL INDICE DE LA FILA
106000 *    DESTINO ANTES DE QUE IX-TARJ SE PUEDA REUTILIZAR MAS
106100 *    ADELANTE EN EL PROGRAMA.
106200     SET W-IX-DESTINO TO IX-TARJ.
106300 *
106400 *    PASO 5 - LAS DOS TARJETAS TIENEN QUE ESTAR ACTIVAS (RECHAZO
106500 *    NA SI CUALQUIERA DE LAS DOS ESTA BLOQUEADA).  SE DEVUELVE EL
106600 *    SALDO DE LA ORIGEN AUNQUE LA TRANSFERENCIA SE RECHACE, IGUAL
106700 *    QUE HACE EL RESTO DE OPERACIONES SOBRE TARJETA EXISTENTE.
106800     IF T-CARD-STATUS (W-IX-ORIGEN) NOT = "A"
106900         OR T-CARD-STATUS (W-IX-DESTINO) NOT = "A"
107000         MOVE "NA" TO W-CODIGO-RECHAZO
107100         MOVE T-CARD-BALANCE (W-IX-ORIGEN) TO RES-BALANCE-AFTER
107200         PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
107300         GO TO 2600-EXIT
107400     END-IF.
107500 *    PASO 6 - EL SALDO DE LA TARJETA ORIGEN TIENE QUE CUBRIR EL
107600 *    IMPORTE (RECHAZO IF SI NO LLEGA).
107700     IF T-CARD-BALANCE (W-IX-ORIGEN) < OP-AMOUNT
107800         MOVE "IF" TO W-CODIGO-RECHAZO
107900         MOVE T-CARD-BALANCE (W-IX-ORIGEN) TO RES-BALANCE-AFTER
108000         PERFORM 1900-RECHAZO-COMUN THRU 1900-EXIT
108100         GO TO 2600-EXIT
108200     END-IF.
108300 *
108400 *    SUPERADAS LAS SEIS COMPROBACIONES, SE MUEVE EL IMPORTE DE
108500 *    UNA TARJETA A LA OTRA Y SE DEVUELVE EL SALDO RESULTANTE DE
108600 *    LA TARJETA ORIGEN.  EL ORDEN RESTAR-LUEGO-SUMAR NO IMPORTA
108700 *    AQUI PORQUE SON DOS CAMPOS DE FILAS DISTINTAS DE LA TABLA.
108800     SUBTRACT OP-AMOUNT FROM T-CARD-BALANCE (W-IX-ORIGEN).
108900     ADD OP-AMOUNT TO T-CARD-BALANCE (W-IX-DESTINO).
109000 *    RES-STATUS-CODE "OK" ES EL UNICO VALOR DE ACEPTACION QUE
109100 *    RECONOCE 1200-ESCRIBIR-RESULTADO MAS ADELANTE.
109200     MOVE "OK" TO RES-STATUS-CODE.
109300     MOVE MSJ-TRANSFER-OK TO RES-MESSAGE.
109400 *    SE DEVUELVE EL SALDO DE LA TARJETA ORIGEN, NO EL DE LA
109500 *    DESTINO, PORQUE ES SOBRE LA ORIGEN DONDE EL TITULAR NOTA
109600 *    EL CARGO.
109700     MOVE T-CARD-BALANCE (W-IX-ORIGEN) TO RES-BALANCE-AFTER.
109800     ADD OP-AMOUNT TO CONT-IMPORTE-TRANSFERIDO.
109900 2600-EXIT.
110000     EXIT.
110100 *
110200 *    PARRAFO COMUN DE RECHAZO - LOCALIZA EL MENSAJE EN
110300 *    TABLA-RECHAZOS POR W-CODIGO-RECHAZO Y ACUMULA EL CONTADOR
110400 *    DE ESE CODIGO Y EL TOTAL DE RECHAZADAS.  TODOS LOS PARRAFOS
110500 *    2NNN DEJAN W-CODIGO-RECHAZO PUESTO ANTES DE LLAMAR AQUI.
110600 1900-RECHAZO-COMUN.
110700     ADD 1 TO CONT-RECHAZADAS.
110800 *    VALOR POR DEFECTO POR SI W-CODIGO-RECHAZO NO COINCIDIERA CON
110900 *    NINGUNA DE LAS 8 FILAS DE TABLA-RECHAZOS - NO DEBERIA
111000 *    OCURRIR NUNCA CON LOS CODIGOS QUE FIJAN LOS PARRAFOS 2NNN,
111100 *    PERO SE DEJA UN TEXTO EN RUSO POR COHERENCIA DEL DIARIO EN
111200 *    LUGAR DE DEJAR RES-MESSAGE A ESPACIOS.
111300     MOVE "??" TO RES-STATUS-CODE.
111400     MOVE MSJ-RECHAZO-DESCONOCIDO TO RES-MESSAGE.
111500     PERFORM 1910-BUSCAR-CODIGO THRU 1910-EXIT
111600         VARYING IX-REC FROM 1 BY 1
111700             UNTIL IX-REC > 8.
111800 1900-EXIT.
111900     EXIT.
112000 *
112100 *    COMPARA LA FILA IX-REC DE TABLA-RECHAZOS CON EL CODIGO
112200 *    BUSCADO; SI COINCIDE, TRASLADA EL MENSAJE A RES-MESSAGE,
112300 *    SUMA EL CONTADOR DE ESE CODIGO Y FUERZA IX-REC A 8 PARA
112400 *    QUE EL PERFORM VARYING QUE LLAMA A ESTE PARRAFO TERMINE
112500 *    EN LA SIGUIENTE VUELTA SIN SEGUIR COMPARANDO EN VANO.
112600 1910-BUSCAR-CODIGO.
112700     IF TR-CODIGO (IX-REC) = W-CODIGO-RECHAZO
112800         MOVE TR-MENSAJE (IX-REC) TO RES-MESSAGE
112900         ADD 1 TO CONT-POR-CODIGO (IX-REC)
113000         SET IX-REC TO 8
113100     END-IF.
113200 1910-EXIT.
113300     EXIT.
113400 *
113500 *    ESCRIBE UNA LINEA EN EL DIARIO DE RESULTADOS POR CADA
113600 *    PETICION PROCESADA, ACEPTADA O RECHAZADA.  EL CONTADOR DE
113700 *    ACEPTADAS SE SUMA AQUI (Y NO EN CADA PARRAFO 2NNN) PORQUE
113800 *    ES EL UNICO SITIO POR EL QUE PASAN TODAS LAS PETICIONES,
113900 *    ACEPTADAS O NO.
114000 1200-ESCRIBIR-RESULTADO.
114100 *    "OK" ES EL UNICO STATUS-CODE DE ACEPTACION; CUALQUIER OTRO
114200 *    VALOR (LOS 8 CODIGOS DE DOS LETRAS, O "??") ES RECHAZO Y YA
114300 *    SE CONTO EN 1900-RECHAZO-COMUN.
114400     IF RES-STATUS-CODE = "OK"
114500         ADD 1 TO CONT-ACEPTADAS
114600     END-IF.
114700     WRITE CARD-OP-RESULT-RECORD.
114800     IF FSRE NOT = "00"
114900         GO TO 9900-ERROR-FATAL
115000     END-IF.
115100 1200-EXIT.
115200     EXIT.
115300 *
115400 *    REGRABA EL MAESTRO DE TARJETAS COMPLETO, EN EL MISMO ORDEN
115500 *    DE CARD-ID EN QUE QUEDA LA TABLA TRAS TODAS LAS PETICIONES
115600 *    (ALTAS AL FINAL, BAJAS DESPLAZADAS FUERA - VER 2400-BAJA).
115700 7000-REGRABAR-TARJETAS.
115800     MOVE 1 TO W-I.
115900 7000-GRABAR-UNA-TARJETA.
116000 *    UNA VUELTA POR CADA FILA OCUPADA DE LA TABLA; AL LLEGAR A
116100 *    W-NUM-TARJETAS + 1 EL FICHERO DE SALIDA YA TIENE TODO EL
116200 *    MAESTRO ACTUALIZADO Y SE SALTA A 7000-EXIT.
116300     IF W-I > W-NUM-TARJETAS
116400         GO TO 7000-EXIT
116500     END-IF.
116600 *    IDENTIFICACION DE LA TARJETA, TAL COMO QUEDA EN LA TABLA.
116700     MOVE T-CARD-ID (W-I)       TO SAL-CARD-ID.
116800     MOVE T-CARD-OWNER-ID (W-I) TO SAL-CARD-OWNER-ID.
116900 *    NUMERO Y CADUCIDAD NO CAMBIAN NUNCA DENTRO DE ESTE LOTE.
117000     MOVE T-CARD-NUMBER (W-I)   TO SAL-CARD-NUMBER.
117100     MOVE T-CARD-EXPIRY (W-I)   TO SAL-CARD-EXPIRY-DATE.
117200 *    ESTADO Y SALDO SI PUEDEN HABER CAMBIADO DURANTE LA PASADA.
117300     MOVE T-CARD-STATUS (W-I)   TO SAL-CARD-STATUS.
117400     MOVE T-CARD-BALANCE (W-I)  TO SAL-CARD-BALANCE.
117500     WRITE SAL-TARJETA-REG.
117600     IF FSTS NOT = "00"
117700         GO TO 9900-ERROR-FATAL
117800     END-IF.
117900     ADD 1 TO W-I.
118000     GO TO 7000-GRABAR-UNA-TARJETA.
118100 7000-EXIT.
118200     EXIT.
118300 *
118400 *    INFORME DE TOTALES DE CONTROL - UNA LINEA POR CADA CONTADOR
118500 *    DEL PROCESO, EN EL ORDEN Y ROTULOS FIJADOS PARA EL LOTE:
118600 *    PRIMERO LOS TOTALES GENERALES DE LA PASADA (LEIDAS,
118700 *    ACEPTADAS, RECHAZADAS), LUEGO EL DESGLOSE POR CADA UNO DE
118800 *    LOS 8 CODIGOS DE RECHAZO, LUEGO LOS DOS IMPORTES ACUMULADOS
118900 *    Y POR ULTIMO EL DESGLOSE POR TIPO DE OPERACION ACEPTADA.
119000 *    LOS ROTULOS VAN EN INGLES (COMO EL RESTO DEL INFORME DE
119100 *    CONTROL, QUE LO LEE EXPLOTACION, NO EL TITULAR) - SOLO EL
119200 *    DIARIO DE RESULTADOS QUE VE EL TITULAR VA EN RUSO.
119300 8000-INFORME-TOTALES.
119400 *    CABECERA DEL INFORME, EN SALTO DE PAGINA (TOP-OF-FORM ES EL
119500 *    C01 DEFINIDO EN SPECIAL-NAMES), CON UNA LINEA EN BLANCO
119600 *    DEBAJO DEL TITULO PARA SEPARARLO DE LA PRIMERA LINEA DE DATO.
119700     MOVE SPACES TO LINEA-INFORME.
119800     MOVE "BANK CARD BATCH - RUN CONTROL TOTALS"
119900                                   TO LINEA-INFORME.
120000     WRITE LINEA-INFORME AFTER ADVANCING TOP-OF-FORM.
120100     IF FSIN NOT = "00"
120200         GO TO 9900-ERROR-FATAL
120300     END-IF.
120400     MOVE SPACES TO LINEA-INFORME.
120500     WRITE LINEA-INFORME AFTER ADVANCING 1.
120600 *
120700 *    TOTALES GENERALES DE LA PASADA.  CADA TRIO MOVE/MOVE/PERFORM
120800 *    RELLENA LA ETIQUETA Y EL VALOR DE WS-LINEA-TOTAL Y LLAMA A
120900 *    8010 PARA TRASLADARLA A LINEA-INFORME Y ESCRIBIRLA.
121000     MOVE "REQUESTS READ .........." TO WS-LT-ETIQUETA.
121100     MOVE CONT-LEIDAS TO WS-LT-VALOR.
121200     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
121300     MOVE "REQUESTS ACCEPTED ......" TO WS-LT-ETIQUETA.
121400     MOVE CONT-ACEPTADAS TO WS-LT-VALOR.
121500     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
121600     MOVE "REQUESTS REJECTED ......" TO WS-LT-ETIQUETA.
121700     MOVE CONT-RECHAZADAS TO WS-LT-VALOR.
121800     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
121900 *    DESGLOSE POR CADA UNO DE LOS 8 CODIGOS DE RECHAZO, EN EL
122000 *    MISMO ORDEN QUE TABLA-RECHAZOS/CONT-POR-CODIGO.
122100 *    UN - USUARIO NO ENCONTRADO EN EL ALTA (2100-EMITIR).
122200     MOVE "  UN  USER NOT FOUND ...." TO WS-LT-ETIQUETA.
122300     MOVE CONT-UN TO WS-LT-VALOR.
122400     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
122500 *    CN - NUMERO DE TARJETA NUEVO QUE NO SUPERA LUHN.
122600     MOVE "  CN  BAD CARD NUMBER ..." TO WS-LT-ETIQUETA.
122700     MOVE CONT-CN TO WS-LT-VALOR.
122800     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
122900 *    CF - TARJETA NO ENCONTRADA (O NO ES DEL TITULAR EN XFER).
123000     MOVE "  CF  CARD NOT FOUND ...." TO WS-LT-ETIQUETA.
123100     MOVE CONT-CF TO WS-LT-VALOR.
123200     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
123300 *    FO - RBLOCK SOBRE UNA TARJETA QUE NO ES DEL TITULAR.
123400     MOVE "  FO  FORBIDDEN ........." TO WS-LT-ETIQUETA.
123500     MOVE CONT-FO TO WS-LT-VALOR.
123600     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
123700 *    SC - TRANSFERENCIA CON LA MISMA TARJETA COMO ORIGEN Y
123800 *    DESTINO.
123900     MOVE "  SC  SAME CARD ........." TO WS-LT-ETIQUETA.
124000     MOVE CONT-SC TO WS-LT-VALOR.
124100     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
124200 *    ZA - IMPORTE DE TRANSFERENCIA CERO O NEGATIVO.
124300     MOVE "  ZA  ZERO/NEG AMOUNT ..." TO WS-LT-ETIQUETA.
124400     MOVE CONT-ZA TO WS-LT-VALOR.
124500     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
124600 *    NA - ORIGEN O DESTINO DE LA TRANSFERENCIA NO ACTIVA.
124700     MOVE "  NA  CARD NOT ACTIVE ..." TO WS-LT-ETIQUETA.
124800     MOVE CONT-NA TO WS-LT-VALOR.
124900     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
125000 *    IF - SALDO INSUFICIENTE EN LA TARJETA ORIGEN.
125100     MOVE "  IF  INSUFFICIENT FUNDS" TO WS-LT-ETIQUETA.
125200     MOVE CONT-IF TO WS-LT-VALOR.
125300     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
125400 *
125500 *    IMPORTES ACUMULADOS - ESTOS DOS USAN WS-LINEA-TOTAL-IMP (LA
125600 *    REDEFINICION CON PUNTO DECIMAL Y SIGNO), NO WS-LINEA-TOTAL.
125700 *    EL PRIMERO ES LA SUMA DE TODOS LOS OP-AMOUNT ACEPTADOS EN
125800 *    XFER; EL SEGUNDO, LA SUMA DE LOS SALDOS DE ALTA DE TODAS
125900 *    LAS TARJETAS EMITIDAS EN ESTE LOTE.
126000     MOVE "TOTAL AMOUNT TRANSFERRED" TO WS-LTI-ETIQUETA.
126100     MOVE CONT-IMPORTE-TRANSFERIDO TO WS-LTI-VALOR.
126200     PERFORM 8020-ESCRIBIR-TOTAL-IMP THRU 8020-EXIT.
126300     MOVE "TOTAL OPENING BALANCE ..." TO WS-LTI-ETIQUETA.
126400     MOVE CONT-SALDO-EMITIDO TO WS-LTI-VALOR.
126500     PERFORM 8020-ESCRIBIR-TOTAL-IMP THRU 8020-EXIT.
126600 *
126700 *    DESGLOSE POR TIPO DE OPERACION ACEPTADA.
126800     MOVE "CARDS ACTIVATED ........" TO WS-LT-ETIQUETA.
126900     MOVE CONT-TARJETAS-ACTIVADAS TO WS-LT-VALOR.
127000     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
127100     MOVE "CARDS BLOCKED ..........." TO WS-LT-ETIQUETA.
127200     MOVE CONT-TARJETAS-BLOQUEADAS TO WS-LT-VALOR.
127300     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
127400     MOVE "CARDS DELETED ..........." TO WS-LT-ETIQUETA.
127500     MOVE CONT-TARJETAS-BAJA TO WS-LT-VALOR.
127600     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
127700     MOVE "CARDS ISSUED ............" TO WS-LT-ETIQUETA.
127800     MOVE CONT-TARJETAS-EMITIDAS TO WS-LT-VALOR.
127900     PERFORM 8010-ESCRIBIR-TOTAL THRU 8010-EXIT.
128000 8000-EXIT.
128100     EXIT.
128200 *
128300 *    TRASLADA WS-LINEA-TOTAL (ETIQUETA + VALOR ENTERO SIN SIGNO)
128400 *    A LINEA-INFORME Y LA ESCRIBE.  USADO PARA TODOS LOS
128500 *    CONTADORES ENTEROS DEL INFORME DE TOTALES.
128600 8010-ESCRIBIR-TOTAL.
128700     MOVE WS-LINEA-TOTAL TO LINEA-INFORME.
128800     PERFORM 8050-ESCRIBIR-LINEA THRU 8050-EXIT.
128900 8010-EXIT.
129000     EXIT.
129100 *
129200 *    IGUAL QUE 8010, PERO PARA LOS DOS IMPORTES CON DECIMALES Y
129300 *    SIGNO, USANDO LA REDEFINICION WS-LINEA-TOTAL-IMP.
129400 8020-ESCRIBIR-TOTAL-IMP.
129500     MOVE WS-LINEA-TOTAL-IMP TO LINEA-INFORME.
129600     PERFORM 8050-ESCRIBIR-LINEA THRU 8050-EXIT.
129700 8020-EXIT.
129800     EXIT.
129900 *
130000 *    ESCRITURA FISICA COMUN AL INFORME DE TOTALES, A LA TRAZA Y
130100 *    AL LISTADO DE TARJETAS - LOS TRES ESCRIBEN SOBRE
130200 *    LINEA-INFORME Y COMPRUEBAN FSIN DE LA MISMA MANERA.
130300 8050-ESCRIBIR-LINEA.
130400     WRITE LINEA-INFORME AFTER ADVANCING 1.
130500     IF FSIN NOT = "00"
130600         GO TO 9900-ERROR-FATAL
130700     END-IF.
130800 8050-EXIT.
130900     EXIT.
131000 *
131100 *    LISTADO FINAL DE TARJETAS - UNA LINEA POR CADA TARJETA QUE
131200 *    QUEDA EN EL MAESTRO TRAS EL PROCESO, EN ORDEN DE CARD-ID.
131300 *    NO ES UNA CONSULTA FILTRADA (ESO LO HACE LA BANCA ONLINE
131400 *    SOBRE EL MAESTRO YA ACTUALIZADO) - AQUI SE LISTA COMPLETO,
131500 *    IGUAL DE ORDEN QUE LO DEJA 7000-REGRABAR-TARJETAS.  INCLUYE
131600 *    TANTO LAS TARJETAS ACTIVAS COMO LAS BLOQUEADAS - LAS DADAS
131700 *    DE BAJA YA NO ESTAN EN LA TABLA, ASI QUE NO SALEN.
131800 8100-INFORME-TARJETAS.
131900 *    CABECERA Y LINEA DE ROTULOS, EN SU PROPIA PAGINA (POR ESO
132000 *    TAMBIEN AVANZA CON TOP-OF-FORM, IGUAL QUE 8000).
132100     MOVE SPACES TO LINEA-INFORME.
132200     MOVE "BANK CARD BATCH - FINAL CARD LISTING"
132300                                   TO LINEA-INFORME.
132400     WRITE LINEA-INFORME AFTER ADVANCING TOP-OF-FORM.
132500     IF FSIN NOT = "00"
132600         GO TO 9900-ERROR-FATAL
132700     END-IF.
132800     MOVE SPACES TO LINEA-INFORME.
132900     WRITE LINEA-INFORME AFTER ADVANCING 1.
133000     MOVE "CARD-ID    OWNER-ID   STATUS  BALANCE"
133100                                   TO LINEA-INFORME.
133200     WRITE LINEA-INFORME AFTER ADVANCING 1.
133300     IF FSIN NOT = "00"
133400         GO TO 9900-ERROR-FATAL
133500     END-IF.
133600     MOVE 1 TO W-I.
133700 8100-LISTAR-UNA-TARJETA.
133800 *    UNA VUELTA POR CADA FILA OCUPADA, IGUAL QUE 7000-GRABAR-UNA-
133900 *    TARJETA - LOS DOS PARRAFOS RECORREN LA MISMA TABLA, PERO
134000 *    UNO LA GRABA EN EL MAESTRO NUEVO Y EL OTRO LA LISTA.
134100     IF W-I > W-NUM-TARJETAS
134200         GO TO 8100-EXIT
134300     END-IF.
134400 *    SE RELLENA LA LINEA DE DETALLE CAMPO A CAMPO SOBRE EL GRUPO
134500 *    WS-LINEA-TARJETA (VER SU PICTURE EN WORKING-STORAGE) Y LUEGO
134600 *    SE TRASLADA ENTERA A LINEA-INFORME PARA ESCRIBIRLA.
134700     MOVE T-CARD-ID (W-I)      TO WS-LC-CARD-ID.
134800     MOVE T-CARD-OWNER-ID (W-I) TO WS-LC-OWNER-ID.
134900     MOVE T-CARD-STATUS (W-I)  TO WS-LC-STATUS.
135000     MOVE T-CARD-BALANCE (W-I) TO WS-LC-BALANCE.
135100     MOVE WS-LINEA-TARJETA TO LINEA-INFORME.
135200     PERFORM 8050-ESCRIBIR-LINEA THRU 8050-EXIT.
135300     ADD 1 TO W-I.
135400     GO TO 8100-LISTAR-UNA-TARJETA.
135500 8100-EXIT.
135600     EXIT.
135700 *
135800 *    CIERRE ORDENADO DE LOS SEIS FICHEROS AL FINAL DEL LOTE.  NO
135900 *    SE COMPRUEBA EL FILE STATUS DEL CLOSE (SI EL LOTE HA LLEGADO
136000 *    HASTA AQUI, TODO SE HA LEIDO/ESCRITO BIEN) - IGUAL QUE EN
136100 *    LOS PROGRAMAS ANTIGUOS DE VENTANILLA.
136200 9000-CERRAR-FICHEROS.
136300     CLOSE F-TARJETAS-ENT.
136400     CLOSE F-USUARIOS.
136500     CLOSE F-PETICIONES.
136600     CLOSE F-RESULTADOS.
136700     CLOSE F-TARJETAS-SAL.
136800     CLOSE F-INFORME.
136900 9000-EXIT.
137000     EXIT.
137100 *
137200 *    PARRAFO DE ERROR FATAL DE FICHERO - CUALQUIER ESTADO DE
137300 *    FICHERO DISTINTO DE "00" EN APERTURA, LECTURA O ESCRITURA
137400 *    ACABA AQUI, IGUAL QUE EL PSYS-ERR DE LOS PROGRAMAS ANTIGUOS.
137500 *    SE VUELCAN LOS SEIS FILE STATUS PARA QUE EXPLOTACION VEA DE
137600 *    UN VISTAZO QUE FICHERO FALLO, Y SE DEVUELVE RETURN-CODE 16
137700 *    PARA QUE LA JCL/SCRIPT QUE LANZA EL LOTE LO DETECTE COMO
137800 *    ABEND.
137900 9900-ERROR-FATAL.
138000 *    LOS SEIS FILE STATUS SE VUELCAN JUNTOS, AUNQUE SOLO UNO DE
138100 *    ELLOS SEA EL CAUSANTE, PORQUE ES MAS RAPIDO PARA EXPLOTACION
138200 *    LEER LAS TRES LINEAS DEL DISPLAY QUE CRUZAR EL LISTADO DEL
138300 *    JOB CON EL LOG DEL PROGRAMA PARA SABER CUAL FALLO.
138400     DISPLAY "TARJBAT - ERROR FATAL DE FICHERO".
138500     DISPLAY "FSTE=" FSTE " FSUS=" FSUS " FSPE=" FSPE.
138600     DISPLAY "FSRE=" FSRE " FSTS=" FSTS " FSIN=" FSIN.
138700 *    RETURN-CODE 16 ES EL VALOR QUE LA JCL/SCRIPT DE ARRANQUE
138800 *    COMPRUEBA EN SU PASO SIGUIENTE PARA DECIDIR SI CONTINUA CON
138900 *    LA DISTRIBUCION DE LOS FICHEROS DE SALIDA O AVISA A
139000 *    EXPLOTACION - EL MISMO CODIGO QUE YA SE USABA EN LOS
139100 *    PROGRAMAS DE VENTANILLA PARA UN ABEND CONTROLADO.
139200     MOVE 16 TO RETURN-CODE.
139300     STOP RUN.
139400 *
139500 *    FIN DEL PROGRAMA TARJBAT.
139600 *    NO HAY MAS PARRAFOS DESPUES DE ESTE.
